000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  PORTTRN                                     *00000300
000400*    LICENSED MATERIALS - PROPERTY OF CLIENT INVESTMENT SYSTEMS*00000400
000500*    ALL RIGHTS RESERVED                                       *00000500
000600*                                                               *00000600
000700*    DESCRIPTION:  FIXED-FORMAT COMMAND RECORD READ BY PORTBAT1  *00000700
000800*                  TO DRIVE THE PORTFOLIO ENGINE.  ONE COMMAND   *00000800
000900*                  PER LINE; CMD-CODE SELECTS WHICH PORTENG2     *00000900
001000*                  SERVICE RUNS.  CMD-ORDER-DATA CARRIES THE     *00001000
001100*                  SPEC'S "ORDER" FIELDS (SYMBOL/TYPE/QTY/       *00001100
001200*                  LIMIT PRICE/MARKET PRICE); CMD-NEW-ASSET      *00001200
001300*                  CARRIES THE EXTRA FIELDS NEEDED THE FIRST     *00001300
001400*                  TIME A SYMBOL IS BOUGHT (NAME/TYPE/SPREAD).   *00001400
001500*                                                               *00001500
001600*    MAINTENANCE HISTORY                                       *00001600
001700*    ---------------------------------------------------------*00001700
001800*    DATE       BY   REQUEST    DESCRIPTION                     *00001800
001900*    ---------- ---- ---------- ----------------------------   *00001900
002000*    1990-03-14 RDW  INV-0160   ORIGINAL COPY MEMBER.           *00002000
002100*    1993-09-27 CLT  INV-0221   ADDED QUEUE-ORD / POP-ORD CODES. *00002100
002200*    1999-02-08 CLT  INV-0307   Y2K - PURCHASE DATE NOW CCYYMMDD.00002200
002300****************************************************************00002300
002400*                                                               *00002400
002500 01  CMD-RECORD.                                                00002500
002600     05  CMD-CODE                PIC X(9).                      00002600
002700         88  CMD-IS-BUY               VALUE 'BUY'.              00002700
002800         88  CMD-IS-SELL              VALUE 'SELL'.             00002800
002900         88  CMD-IS-QUEUE-ORD         VALUE 'QUEUE-ORD'.        00002900
003000         88  CMD-IS-POP-ORD           VALUE 'POP-ORD'.          00003000
003100     05  CMD-ORDER-DATA.                                        00003100
003200         10  CMD-ORDER-SYMBOL    PIC X(10).                     00003200
003300         10  CMD-ORDER-TYPE      PIC X(4).                      00003300
003400             88  CMD-ORDER-IS-BUY      VALUE 'BUY '.            00003400
003500             88  CMD-ORDER-IS-SELL     VALUE 'SELL'.            00003500
003600         10  CMD-ORDER-QTY       PIC 9(9).                      00003600
003700         10  CMD-LIMIT-PRICE     PIC 9(9)V99.                   00003700
003800         10  CMD-MKT-PRICE       PIC 9(9)V99.                   00003800
003900     05  CMD-SALE-PRICE          PIC 9(9)V99.                   00003900
004000     05  CMD-LOT-DATE            PIC X(10).                     00004000
004100     05  CMD-NEW-ASSET.                                         00004100
004200         10  CMD-NEW-NAME        PIC X(30).                     00004200
004300         10  CMD-NEW-TYPE        PIC X(10).                     00004300
004400         10  CMD-NEW-SPREAD      PIC 9(9)V99.                   00004400
004500     05  FILLER                  PIC X(05).                     00004500
004600*                                                               *00004600
