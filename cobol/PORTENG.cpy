000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  PORTENG                                     *00000300
000400*    LICENSED MATERIALS - PROPERTY OF CLIENT INVESTMENT SYSTEMS*00000400
000500*    ALL RIGHTS RESERVED                                       *00000500
000600*                                                               *00000600
001000*    DESCRIPTION:  CALL INTERFACE BETWEEN PORTBAT1 AND THE      *00001000
001100*                  PORTFOLIO ENGINE SUBROUTINE PORTENG2.  THE    *00001100
001200*                  CALLER SETS ENG-FUNCTION-CODE AND THE         *00001200
001300*                  RELEVANT CMD-RECORD FIELDS (SEE PORTTRN) AND  *00001300
001400*                  PORTENG2 RETURNS ENG-RETURN-CODE PLUS ANY     *00001400
001500*                  RESULT FIELDS.  RETURN CODES STAND IN FOR     *00001500
001600*                  THE ORIGINAL INSUFFICIENT-FUNDS /             *00001600
001700*                  INSUFFICIENT-ASSETS / DATA-INTEGRITY          *00001700
001800*                  CONDITIONS.                                  *00001800
001900*                                                               *00001900
002000*    MAINTENANCE HISTORY                                       *00002000
002100*    ---------------------------------------------------------*00002100
002200*    DATE       BY   REQUEST    DESCRIPTION                     *00002200
002300*    ---------- ---- ---------- ----------------------------   *00002300
002400*    1991-06-19 RDW  INV-0181   ORIGINAL COPY MEMBER.           *00002400
002500*    1995-10-05 CLT  INV-0244   ADDED POPPED-ORDER RESULT GROUP. *00002500
002600*    2000-01-11 MHJ  INV-0340   ADDED AUDIT/PORTFOLIO TOTAL.     *00002600
002700****************************************************************00002700
002800*                                                               *00002800
002900 01  ENG-RESULT.                                                00002900
003000     05  ENG-FUNCTION-CODE       PIC X(9).                      00003000
003100         88  ENG-FUNC-BUY             VALUE 'BUY'.              00003100
003200         88  ENG-FUNC-SELL            VALUE 'SELL'.             00003200
003300         88  ENG-FUNC-VALUE           VALUE 'VALUE'.            00003300
003400         88  ENG-FUNC-AUDIT           VALUE 'AUDIT'.            00003400
003500         88  ENG-FUNC-QUEUE-ORD       VALUE 'QUEUE-ORD'.        00003500
003600         88  ENG-FUNC-POP-ORD         VALUE 'POP-ORD'.          00003600
003700     05  ENG-RETURN-CODE         PIC S9(4)  COMP VALUE +0.      00003700
003800         88  ENG-RC-OK                VALUE +0.                00003800
003900         88  ENG-RC-INSUFF-FUNDS      VALUE +4.                00003900
004000         88  ENG-RC-INSUFF-ASSETS     VALUE +8.                00004000
004100         88  ENG-RC-DATA-ERROR        VALUE +12.               00004100
004200         88  ENG-RC-QUEUE-EMPTY       VALUE +16.               00004200
004300     05  ENG-VALUE-QTY           PIC S9(9)  COMP VALUE +0.      00004300
004400     05  ENG-SALE-RESULT.                                       00004400
004500         10  ENG-TOTAL-REVENUE   PIC S9(11)V99 COMP-3.          00004500
004600         10  ENG-TOTAL-PROFIT    PIC S9(11)V99 COMP-3.          00004600
004700     05  ENG-ASSET-VALUE         PIC S9(11)V99 COMP-3.          00004700
004800     05  ENG-ATTRACTIVENESS      PIC S9(9)V99  COMP-3.          00004800
004900     05  ENG-PORTFOLIO-TOTAL     PIC S9(11)V99 COMP-3.          00004900
005000     05  ENG-CASH                PIC S9(11)V99 COMP-3.          00005000
005100     05  ENG-POPPED-ORDER.                                      00005100
005200         10  ENG-POP-FOUND       PIC X(1)   VALUE 'N'.          00005200
005300             88  ENG-POP-WAS-FOUND     VALUE 'Y'.               00005300
005400         10  ENG-POP-SYMBOL      PIC X(10).                     00005400
005500         10  ENG-POP-TYPE        PIC X(4).                      00005500
005600         10  ENG-POP-QTY         PIC S9(9)  COMP.               00005600
005700         10  ENG-POP-LIMIT-PRICE PIC S9(9)V99 COMP-3.           00005700
005800     05  FILLER                  PIC X(15).                     00005800
005900*                                                               *00005900
