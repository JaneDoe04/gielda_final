000100 IDENTIFICATION DIVISION.                                        00010000
000200******************************************************************
000300 PROGRAM-ID.  PORTENG2.                                          00030000
000400 AUTHOR. JON SAYLES.                                             00040000
000500 INSTALLATION. CLIENT INVESTMENT SYSTEMS - BROKERAGE APPS GROUP. 00050000
000600 DATE-WRITTEN. 06/14/87.                                         00060000
000700 DATE-COMPILED. 06/14/87.                                        00070000
000800 SECURITY. NON-CONFIDENTIAL.                                     00080000
000900******************************************************************
001000*                                                                00100000
001100*    PORTENG2 - PORTFOLIO ENGINE SUBROUTINE                      00110000
001200*                                                                00120000
001300*    CALLED BY PORTBAT1 ONCE PER COMMAND RECORD (PORTTRN) AND    00130000
001400*    ONCE MORE AT END OF RUN FOR THE PORTFOLIO AUDIT.  ENG-      00140000
001500*    FUNCTION-CODE (COPY PORTENG) SELECTS THE SERVICE:           00150000
001600*                                                                00160000
001700*        BUY        - ADD A PURCHASE LOT, DEDUCT CASH            00170000
001800*        SELL       - FIFO LOT MATCH, ADD REVENUE, RETURN PROFIT 00180000
001900*        VALUE      - REAL (LIQUIDATION) VALUE OF A HOLDING      00190000
002000*        AUDIT      - CASH PLUS REAL VALUE OF EVERY HOLDING      00200000
002100*        QUEUE-ORD  - INSERT A PENDING ORDER BY ATTRACTIVENESS   00210000
002200*        POP-ORD    - REMOVE THE MOST ATTRACTIVE PENDING ORDER   00220000
002300*                                                                00230000
002400*    ALL DATA TABLES (AST-TABLE, PQ-TABLE) ARE PASSED BY         00240000
002500*    REFERENCE FROM PORTBAT1'S WORKING-STORAGE - THIS PROGRAM    00250000
002600*    HOLDS NO PERSISTENT STATE OF ITS OWN BETWEEN CALLS.         00260000
002700*                                                                00270000
002800*    MAINTENANCE HISTORY                                         00280000
002900*    ----------------------------------------------------------  00290000
003000*    DATE       BY   REQUEST    DESCRIPTION                      00300000
003100*    ---------- ---- ---------- -----------------------------    00310000
003200*    1987-06-14 JRS  INV-0098   ORIGINAL PROGRAM - BUY/SELL ONLY.00320000
003300*    1988-11-02 RDW  INV-0129   ADDED COMMODITY STORAGE COST.    00330000
003400*    1990-03-14 RDW  INV-0160   ADDED PENDING ORDER QUEUE.       00340000
003500*    1992-04-06 CLT  INV-0209   ADDED CURRENCY BID/SPREAD LOGIC. 00350000
003600*    1995-10-05 CLT  INV-0244   POP-ORD NOW RETURNS FULL ORDER.  00360000
003700*    1998-11-19 CLT  INV-0301   Y2K - LOT DATE CENTURY WINDOW.   AA 00370000
003800*    2000-01-11 MHJ  INV-0340   ADDED AUDIT FUNCTION CODE.        00380000
003900*    2003-08-22 MHJ  INV-0388   ROUNDED DISPLAY AMOUNTS ADDED.    00390000
004000******************************************************************
004100 ENVIRONMENT DIVISION.                                           00410000
004200 CONFIGURATION SECTION.                                          00420000
004300 SOURCE-COMPUTER. IBM-390.                                       00430000
004400 OBJECT-COMPUTER. IBM-390.                                       00440000
004500 SPECIAL-NAMES.                                                  00450000
004600     C01 IS TOP-OF-FORM                                          00460000
004700     CLASS ENG-FUNC-CLASS IS 'B' THRU 'Z'                        00470000
004800     UPSI-0 ON STATUS IS ENG-TRACE-ON                            00480000
004900     UPSI-0 OFF STATUS IS ENG-TRACE-OFF.                         00490000
005000 INPUT-OUTPUT SECTION.                                           00500000
005100 DATA DIVISION.                                                  00510000
005200 WORKING-STORAGE SECTION.                                        00520000
005300******************************************************************
005400 01  WS-PARA-NAME                PIC X(24) VALUE SPACES.         00540000
005500 01  WS-SWITCHES.                                                00550000
005600     05  WS-VALUE-MODE           PIC X(1)  VALUE 'R'.            00560000
005700         88  WS-MODE-REAL-VALUE       VALUE 'R'.                 00570000
005800         88  WS-MODE-PURCHASE-COST    VALUE 'C'.                 00580000
005900     05  WS-LOT-FOUND-SW         PIC X(1)  VALUE 'N'.            00590000
006000         88  WS-LOT-EXISTS            VALUE 'Y'.                 00600000
006100     05  WS-ASSET-FOUND-SW       PIC X(1)  VALUE 'N'.            00610000
006200         88  WS-ASSET-EXISTS          VALUE 'Y'.                 00620000
006300 01  WS-WORK-FIELDS.                                             00630000
006400     05  WS-QTY-REMAINING        PIC S9(9)    COMP VALUE +0.     00640000
006500     05  WS-QTY-HELD             PIC S9(9)    COMP VALUE +0.     00650000
006600     05  WS-QTY-MATCHED          PIC S9(9)    COMP VALUE +0.     00660000
006700     05  WS-LOTS-REMAINING       PIC S9(4)    COMP VALUE +0.     00670000
006800     05  WS-ASSET-ROW            PIC S9(4)    COMP VALUE +0.     00680000
006900     05  WS-UNIT-COST            PIC S9(9)V99 COMP-3 VALUE +0.   00690000
007000     05  WS-PURCHASE-COST        PIC S9(11)V99 COMP-3 VALUE +0.  00700000
007100     05  WS-BID-PRICE            PIC S9(9)V99 COMP-3 VALUE +0.   00710000
007200     05  WS-STORAGE-COST         PIC S9(9)V99 COMP-3 VALUE +0.   00720000
007300     05  WS-HANDLING-FEE         PIC S9(9)V99 COMP-3 VALUE 5.00. 00730000
007400     05  WS-SHIFT-IDX            PIC S9(4)    COMP VALUE +0.     00740000
007500     05  WS-INSERT-AT            PIC S9(4)    COMP VALUE +0.     00750000
007600 01  WS-DISPLAY-AMOUNT           PIC Z(9)9.99-.                  00760000
007700 01  WS-DISPLAY-AMOUNT-REDEF REDEFINES WS-DISPLAY-AMOUNT         00770000
007800                             PIC X(13).                          00780000
007900 01  FILLER                      PIC X(08) VALUE '*PORTENG*'.    00790000
008000******************************************************************
008100 LINKAGE SECTION.                                                00810000
008200 COPY PORTAST.                                                   00820000
008300 COPY PORTTRN.                                                   00830000
008400 COPY PORTENG.                                                   00840000
008500******************************************************************
008600 PROCEDURE DIVISION USING AST-TABLE, PQ-TABLE, CMD-RECORD,       00860000
008700                          ENG-RESULT.                            00870000
008800******************************************************************
008900 0000-MAIN-CONTROL.                                              00890000
009000     MOVE '0000-MAIN-CONTROL' TO WS-PARA-NAME.                   00900000
009100     MOVE +0 TO ENG-RETURN-CODE.                                 00910000
009200     EVALUATE TRUE                                               00920000
009300        WHEN ENG-FUNC-BUY                                        00930000
009400            PERFORM 0100-BUY-ASSET THRU 0100-EXIT                00940000
009500        WHEN ENG-FUNC-SELL                                       00950000
009600            PERFORM 0200-SELL-ASSET THRU 0200-EXIT                00960000
009700        WHEN ENG-FUNC-QUEUE-ORD                                  00970000
009800            PERFORM 0300-QUEUE-ORDER THRU 0300-EXIT               00980000
009900        WHEN ENG-FUNC-POP-ORD                                    00990000
010000            PERFORM 0310-POP-ORDER THRU 0310-EXIT                 01000000
010100        WHEN ENG-FUNC-VALUE                                      01010000
010110            MOVE 'R' TO WS-VALUE-MODE                             01011000
010120            PERFORM 0440-FIND-ASSET-ROW THRU 0440-EXIT            01012000
010130            IF WS-ASSET-EXISTS                                    01013000
010140                PERFORM 0500-VALUE-ASSET THRU 0500-EXIT           01014000
010150            ELSE                                                  01015000
010160                SET ENG-RC-DATA-ERROR TO TRUE                     01016000
010170            END-IF                                                01017000
010300        WHEN ENG-FUNC-AUDIT                                      01030000
010400            PERFORM 0400-AUDIT-PORTFOLIO THRU 0400-EXIT           01040000
010500        WHEN OTHER                                               01050000
010600            SET ENG-RC-DATA-ERROR TO TRUE                        01060000
010700     END-EVALUATE.                                               01070000
010800     GOBACK.                                                     01080000
010900******************************************************************
011000*    0100 SERIES - BUY                                           01100000
011100******************************************************************
011200 0100-BUY-ASSET.                                                 01120000
011300     MOVE '0100-BUY-ASSET' TO WS-PARA-NAME.                      01130000
011400     IF CMD-ORDER-SYMBOL = SPACES OR CMD-ORDER-QTY NOT > 0        01140000
011500         SET ENG-RC-DATA-ERROR TO TRUE                           01150000
011600         GO TO 0100-EXIT.                                        01160000
011700     PERFORM 0110-FIND-OR-CREATE-ASSET THRU 0110-EXIT.           01170000
011800     IF ENG-RC-DATA-ERROR                                        01180000
011900         GO TO 0100-EXIT.                                        01190000
012000     MOVE 'C' TO WS-VALUE-MODE.                                  01200000
012100     MOVE CMD-ORDER-QTY TO ENG-VALUE-QTY.                        01210000
012200     PERFORM 0500-VALUE-ASSET THRU 0500-EXIT.                    01220000
012300     MOVE ENG-ASSET-VALUE TO WS-PURCHASE-COST.                   01230000
012400     IF WS-PURCHASE-COST > ENG-CASH                              01240000
012500         SET ENG-RC-INSUFF-FUNDS TO TRUE                         01250000
012600         GO TO 0100-EXIT.                                        01260000
012700     PERFORM 0120-APPEND-LOT THRU 0120-EXIT.                     01270000
012800     SUBTRACT WS-PURCHASE-COST FROM ENG-CASH.                    01280000
012900 0100-EXIT.                                                      01290000
013000     EXIT.                                                       01300000
013100******************************************************************
013200 0110-FIND-OR-CREATE-ASSET.                                      01320000
013300     MOVE '0110-FIND-OR-CREATE-ASSET' TO WS-PARA-NAME.           01330000
013400     MOVE 'N' TO WS-ASSET-FOUND-SW.                              01340000
013500     MOVE +0 TO WS-ASSET-ROW.                                    01350000
013600     PERFORM 0111-SEARCH-ASSET-ROW                               01360000
013700        VARYING AST-IDX FROM 1 BY 1                              01370000
013800        UNTIL AST-IDX > AST-COUNT.                               01380000
013900     IF WS-ASSET-EXISTS                                          01390000
014000         GO TO 0110-EXIT.                                        01400000
014100     IF CMD-NEW-NAME = SPACES OR CMD-MKT-PRICE NOT > 0            01410000
014200         SET ENG-RC-DATA-ERROR TO TRUE                           01420000
014300         GO TO 0110-EXIT.                                        01430000
014400     IF AST-COUNT >= 200                                         01440000
014500         SET ENG-RC-DATA-ERROR TO TRUE                           01450000
014600         GO TO 0110-EXIT.                                        01460000
014700     ADD 1 TO AST-COUNT.                                         01470000
014800     MOVE AST-COUNT TO WS-ASSET-ROW.                             01480000
014900     SET AST-IDX TO WS-ASSET-ROW.                                01490000
015000     MOVE CMD-ORDER-SYMBOL   TO AST-SYMBOL(AST-IDX).             01500000
015100     MOVE CMD-NEW-NAME       TO AST-NAME(AST-IDX).               01510000
015200     MOVE CMD-NEW-TYPE       TO AST-TYPE(AST-IDX).               01520000
015300     MOVE CMD-MKT-PRICE      TO AST-MARKET-PRICE(AST-IDX).       01530000
015400     MOVE CMD-NEW-SPREAD     TO AST-SPREAD(AST-IDX).             01540000
015500     MOVE +0                 TO AST-LOT-COUNT(AST-IDX).          01550000
015600     MOVE 'Y' TO WS-ASSET-FOUND-SW.                              01560000
015700 0110-EXIT.                                                      01570000
015800     EXIT.                                                       01580000
015900 0111-SEARCH-ASSET-ROW.                                          01590000
016000     IF AST-SYMBOL(AST-IDX) = CMD-ORDER-SYMBOL                   01600000
016100         SET WS-ASSET-ROW TO AST-IDX                             01610000
016200         MOVE 'Y' TO WS-ASSET-FOUND-SW                           01620000
016300     END-IF.                                                     01630000
016400******************************************************************
016500 0120-APPEND-LOT.                                                01650000
016600     MOVE '0120-APPEND-LOT' TO WS-PARA-NAME.                     01660000
016700     SET AST-IDX TO WS-ASSET-ROW.                                01670000
016800     IF AST-LOT-COUNT(AST-IDX) >= 50                             01680000
016900         SET ENG-RC-DATA-ERROR TO TRUE                           01690000
017000         GO TO 0120-EXIT.                                        01700000
017100     ADD 1 TO AST-LOT-COUNT(AST-IDX).                            01710000
017200     SET AST-LOT-IDX TO AST-LOT-COUNT(AST-IDX).                  01720000
017300     MOVE CMD-LOT-DATE            TO AST-LOT-DATE(AST-IDX,       01730000
017400                                      AST-LOT-IDX).              01740000
017500     MOVE AST-MARKET-PRICE(AST-IDX) TO AST-LOT-UNIT-PRICE         01750000
017600                                        (AST-IDX, AST-LOT-IDX).   01760000
017700     MOVE CMD-ORDER-QTY           TO AST-LOT-QTY(AST-IDX,        01770000
017800                                      AST-LOT-IDX).              01780000
017900 0120-EXIT.                                                      01790000
018000     EXIT.                                                       01800000
018100******************************************************************
018200*    0200 SERIES - SELL (FIFO LOT MATCH)                         01820000
018300******************************************************************
018400 0200-SELL-ASSET.                                                01840000
018500     MOVE '0200-SELL-ASSET' TO WS-PARA-NAME.                     01850000
018600     MOVE +0 TO ENG-TOTAL-REVENUE, ENG-TOTAL-PROFIT.             01860000
018700     IF CMD-ORDER-SYMBOL = SPACES OR CMD-ORDER-QTY NOT > 0        01870000
018800                          OR CMD-SALE-PRICE NOT > 0               01880000
018900         SET ENG-RC-DATA-ERROR TO TRUE                           01890000
019000         GO TO 0200-EXIT.                                        01900000
019100     MOVE 'N' TO WS-ASSET-FOUND-SW.                              01910000
019200     MOVE +0 TO WS-ASSET-ROW, WS-QTY-HELD.                       01920000
019300     PERFORM 0201-SEARCH-AND-TOTAL                               01930000
019400        VARYING AST-IDX FROM 1 BY 1                              01940000
019500        UNTIL AST-IDX > AST-COUNT.                               01950000
019600     IF NOT WS-ASSET-EXISTS OR WS-QTY-HELD < CMD-ORDER-QTY        01960000
019700         SET ENG-RC-INSUFF-ASSETS TO TRUE                        01970000
019800         GO TO 0200-EXIT.                                        01980000
019900     COMPUTE ENG-TOTAL-REVENUE ROUNDED =                         01990000
020000         CMD-SALE-PRICE * CMD-ORDER-QTY.                         02000000
020100     SET AST-IDX TO WS-ASSET-ROW.                                02010000
020200     MOVE CMD-ORDER-QTY TO WS-QTY-REMAINING.                     02020000
020300     SET AST-LOT-IDX TO 1.                                       02030000
020400     PERFORM 0210-MATCH-LOT-LOOP                                 02040000
020500        UNTIL WS-QTY-REMAINING = 0                               02050000
020600           OR AST-LOT-IDX > AST-LOT-COUNT(AST-IDX).              02060000
020700     PERFORM 0220-REMOVE-EMPTY-LOTS THRU 0220-EXIT.              02070000
020800     IF AST-LOT-COUNT(AST-IDX) = 0                               02080000
020900         PERFORM 0230-REMOVE-HOLDING THRU 0230-EXIT.             02090000
021000     ADD ENG-TOTAL-REVENUE TO ENG-CASH.                          02100000
021100 0200-EXIT.                                                      02110000
021200     EXIT.                                                       02120000
021300 0201-SEARCH-AND-TOTAL.                                          02130000
021400     IF AST-SYMBOL(AST-IDX) = CMD-ORDER-SYMBOL                   02140000
021500         SET WS-ASSET-ROW TO AST-IDX                             02150000
021600         MOVE 'Y' TO WS-ASSET-FOUND-SW                           02160000
021700         PERFORM 0202-TOTAL-LOT-QTY                              02170000
021800            VARYING AST-LOT-IDX FROM 1 BY 1                      02180000
021900            UNTIL AST-LOT-IDX > AST-LOT-COUNT(AST-IDX)            02190000
022000     END-IF.                                                     02200000
022100 0202-TOTAL-LOT-QTY.                                             02210000
022200     ADD AST-LOT-QTY(AST-IDX, AST-LOT-IDX) TO WS-QTY-HELD.       02220000
022300******************************************************************
022400 0210-MATCH-LOT-LOOP.                                            02240000
022500     IF AST-LOT-QTY(AST-IDX, AST-LOT-IDX) <= WS-QTY-REMAINING    02250000
022600         MOVE AST-LOT-QTY(AST-IDX, AST-LOT-IDX) TO WS-QTY-MATCHED02260000
022700         COMPUTE ENG-TOTAL-PROFIT ROUNDED = ENG-TOTAL-PROFIT +   02270000
022800             WS-QTY-MATCHED *                                    02280000
022900             (CMD-SALE-PRICE - AST-LOT-UNIT-PRICE(AST-IDX,        02290000
023000                                                  AST-LOT-IDX))   02300000
023100         SUBTRACT WS-QTY-MATCHED FROM WS-QTY-REMAINING           02310000
023200         MOVE +0 TO AST-LOT-QTY(AST-IDX, AST-LOT-IDX)            02320000
023300         SET AST-LOT-IDX UP BY 1                                 02330000
023400     ELSE                                                        02340000
023500         MOVE WS-QTY-REMAINING TO WS-QTY-MATCHED                 02350000
023600         COMPUTE ENG-TOTAL-PROFIT ROUNDED = ENG-TOTAL-PROFIT +   02360000
023700             WS-QTY-MATCHED *                                    02370000
023800             (CMD-SALE-PRICE - AST-LOT-UNIT-PRICE(AST-IDX,        02380000
023900                                                  AST-LOT-IDX))   02390000
024000         SUBTRACT WS-QTY-MATCHED FROM                            02400000
024100             AST-LOT-QTY(AST-IDX, AST-LOT-IDX)                   02410000
024200         MOVE +0 TO WS-QTY-REMAINING                             02420000
024300     END-IF.                                                     02430000
024400******************************************************************
024500 0220-REMOVE-EMPTY-LOTS.                                         02450000
024600     MOVE '0220-REMOVE-EMPTY-LOTS' TO WS-PARA-NAME.              02460000
024700     MOVE +0 TO WS-LOTS-REMAINING.                               02470000
024800     PERFORM 0221-COMPACT-ONE-LOT                                02480000
024900        VARYING AST-LOT-IDX FROM 1 BY 1                          02490000
025000        UNTIL AST-LOT-IDX > AST-LOT-COUNT(AST-IDX).              02500000
025100     MOVE WS-LOTS-REMAINING TO AST-LOT-COUNT(AST-IDX).           02510000
025200 0220-EXIT.                                                      02520000
025300     EXIT.                                                       02530000
025400 0221-COMPACT-ONE-LOT.                                           02540000
025500     IF AST-LOT-QTY(AST-IDX, AST-LOT-IDX) > 0                    02550000
025600         ADD 1 TO WS-LOTS-REMAINING                              02560000
025700         SET WS-SHIFT-IDX TO WS-LOTS-REMAINING                   02570000
025800         MOVE AST-LOT(AST-IDX, AST-LOT-IDX)                      02580000
025900                 TO AST-LOT(AST-IDX, WS-SHIFT-IDX)               02590000
026000     END-IF.                                                     02600000
026100******************************************************************
026200 0230-REMOVE-HOLDING.                                            02620000
026300     MOVE '0230-REMOVE-HOLDING' TO WS-PARA-NAME.                 02630000
026400     IF WS-ASSET-ROW < AST-COUNT                                 02640000
026500         SET AST-IDX TO WS-ASSET-ROW                             02650000
026600         SET WS-SHIFT-IDX TO AST-COUNT                           02660000
026700         MOVE AST-ENTRY(WS-SHIFT-IDX) TO AST-ENTRY(AST-IDX)      02670000
026800     END-IF.                                                     02680000
026900     SUBTRACT 1 FROM AST-COUNT.                                  02690000
027000 0230-EXIT.                                                      02700000
027100     EXIT.                                                       02710000
027200******************************************************************
027300*    0300 SERIES - PENDING ORDER QUEUE                           02720000
027400******************************************************************
027500 0300-QUEUE-ORDER.                                               02750000
027600     MOVE '0300-QUEUE-ORDER' TO WS-PARA-NAME.                    02760000
027700     IF CMD-ORDER-SYMBOL = SPACES OR CMD-ORDER-QTY NOT > 0        02770000
027800                          OR CMD-LIMIT-PRICE NOT > 0              02780000
027900         SET ENG-RC-DATA-ERROR TO TRUE                           02790000
028000         GO TO 0300-EXIT.                                        02800000
028100     IF PQ-COUNT >= 100                                          02810000
028200         SET ENG-RC-DATA-ERROR TO TRUE                           02820000
028300         GO TO 0300-EXIT.                                        02830000
028400     PERFORM 0320-ATTRACTIVENESS THRU 0320-EXIT.                 02840000
028500*    INSERTION SORT BY DESCENDING ATTRACTIVENESS - SAME IDIOM    02850000
028600*    AS THE PORTSRT3 REPORT-LINE SORT, APPLIED IN-LINE HERE      02860000
028700*    SINCE THE QUEUE NEVER HOLDS MORE THAN 100 ENTRIES.          02870000
028800     ADD 1 TO PQ-COUNT.                                          02880000
028900     SET PQ-IDX TO PQ-COUNT.                                     02890000
029000     MOVE PQ-COUNT TO WS-INSERT-AT.                              02900000
029100     PERFORM 0301-FIND-INSERT-SLOT                               02910000
029200        UNTIL WS-INSERT-AT <= 1                                  02920000
029300        OR PQ-ATTRACT(WS-INSERT-AT - 1) >= ENG-ATTRACTIVENESS.   02930000
029400     SET PQ-IDX TO WS-INSERT-AT.                                 02940000
029500     MOVE CMD-ORDER-SYMBOL     TO PQ-SYMBOL(PQ-IDX).             02950000
029600     MOVE CMD-ORDER-TYPE       TO PQ-TYPE(PQ-IDX).               02960000
029700     MOVE CMD-ORDER-QTY        TO PQ-QTY(PQ-IDX).                02970000
029800     MOVE CMD-LIMIT-PRICE      TO PQ-LIMIT-PRICE(PQ-IDX).        02980000
029900     MOVE CMD-MKT-PRICE        TO PQ-MKT-PRICE(PQ-IDX).          02990000
030000     MOVE ENG-ATTRACTIVENESS   TO PQ-ATTRACT(PQ-IDX).            03000000
030100 0300-EXIT.                                                      03010000
030200     EXIT.                                                       03020000
030300 0301-FIND-INSERT-SLOT.                                          03030000
030400     SET PQ-IDX TO WS-INSERT-AT.                                 03040000
030500     MOVE PQ-ENTRY(WS-INSERT-AT - 1) TO PQ-ENTRY(PQ-IDX).        03050000
030600     SUBTRACT 1 FROM WS-INSERT-AT.                               03060000
030700******************************************************************
030800 0310-POP-ORDER.                                                 03080000
030900     MOVE '0310-POP-ORDER' TO WS-PARA-NAME.                      03090000
031000     MOVE 'N' TO ENG-POP-FOUND.                                  03100000
031100     IF PQ-COUNT = 0                                             03110000
031200         SET ENG-RC-QUEUE-EMPTY TO TRUE                          03120000
031300         GO TO 0310-EXIT.                                        03130000
031400     SET PQ-IDX TO 1.                                            03140000
031500     MOVE PQ-SYMBOL(PQ-IDX)      TO ENG-POP-SYMBOL.              03150000
031600     MOVE PQ-TYPE(PQ-IDX)        TO ENG-POP-TYPE.                03160000
031700     MOVE PQ-QTY(PQ-IDX)         TO ENG-POP-QTY.                 03170000
031800     MOVE PQ-LIMIT-PRICE(PQ-IDX) TO ENG-POP-LIMIT-PRICE.         03180000
031900     MOVE 'Y' TO ENG-POP-FOUND.                                  03190000
032000     PERFORM 0311-SHIFT-DOWN-ONE                                 03200000
032100        VARYING WS-SHIFT-IDX FROM 1 BY 1                         03210000
032200        UNTIL WS-SHIFT-IDX >= PQ-COUNT.                          03220000
032300     SUBTRACT 1 FROM PQ-COUNT.                                   03230000
032400 0310-EXIT.                                                      03240000
032500     EXIT.                                                       03250000
032600 0311-SHIFT-DOWN-ONE.                                            03260000
032700     MOVE PQ-ENTRY(WS-SHIFT-IDX + 1) TO PQ-ENTRY(WS-SHIFT-IDX).  03270000
032800******************************************************************
032900 0320-ATTRACTIVENESS.                                            03290000
033000     MOVE '0320-ATTRACTIVENESS' TO WS-PARA-NAME.                 03300000
033100     IF CMD-ORDER-IS-BUY                                         03310000
033200         MOVE CMD-LIMIT-PRICE TO ENG-ATTRACTIVENESS              03320000
033300     ELSE                                                        03330000
033400         COMPUTE ENG-ATTRACTIVENESS = 0 - CMD-LIMIT-PRICE        03340000
033500     END-IF.                                                     03350000
033600 0320-EXIT.                                                      03360000
033700     EXIT.                                                       03370000
033800******************************************************************
033810*    0440 SERIES - LOCATE A HOLDING BY SYMBOL (USED BY THE        03381000
033820*    STANDALONE VALUE FUNCTION CODE - BUY/SELL/AUDIT LOCATE       03382000
033830*    THEIR OWN ROW INLINE AND DO NOT USE THIS PARAGRAPH).         03383000
033840******************************************************************
033850 0440-FIND-ASSET-ROW.                                             03385000
033860     MOVE '0440-FIND-ASSET-ROW' TO WS-PARA-NAME.                  03386000
033870     MOVE 'N' TO WS-ASSET-FOUND-SW.                               03387000
033880     MOVE +0 TO WS-ASSET-ROW.                                     03388000
033890     PERFORM 0441-SEARCH-VALUE-ROW                                03389000
033900        VARYING AST-IDX FROM 1 BY 1                               03390000
033910        UNTIL AST-IDX > AST-COUNT.                                03391000
033920 0440-EXIT.                                                       03392000
033930     EXIT.                                                        03393000
033940 0441-SEARCH-VALUE-ROW.                                           03394000
033950     IF AST-SYMBOL(AST-IDX) = CMD-ORDER-SYMBOL                    03395000
033960         SET WS-ASSET-ROW TO AST-IDX                              03396000
033970         MOVE 'Y' TO WS-ASSET-FOUND-SW                            03397000
033980     END-IF.                                                      03398000
033990******************************************************************
034000*    0400 SERIES - AUDIT                                         03390000
034000******************************************************************
034100 0400-AUDIT-PORTFOLIO.                                           03410000
034200     MOVE '0400-AUDIT-PORTFOLIO' TO WS-PARA-NAME.                03420000
034300     MOVE ENG-CASH TO ENG-PORTFOLIO-TOTAL.                       03430000
034400     MOVE 'R' TO WS-VALUE-MODE.                                  03440000
034500     PERFORM 0410-ADD-HOLDING-VALUE                              03450000
034600        VARYING AST-IDX FROM 1 BY 1                              03460000
034700        UNTIL AST-IDX > AST-COUNT.                               03470000
034800 0400-EXIT.                                                      03480000
034900     EXIT.                                                       03490000
035000 0410-ADD-HOLDING-VALUE.                                         03500000
035100     MOVE +0 TO WS-QTY-HELD.                                     03510000
035200     PERFORM 0202-TOTAL-LOT-QTY                                  03520000
035300        VARYING AST-LOT-IDX FROM 1 BY 1                          03530000
035400        UNTIL AST-LOT-IDX > AST-LOT-COUNT(AST-IDX).              03540000
035500     MOVE WS-QTY-HELD TO ENG-VALUE-QTY.                          03550000
035600     SET WS-ASSET-ROW TO AST-IDX.                                03560000
035700     PERFORM 0500-VALUE-ASSET THRU 0500-EXIT.                    03570000
035800     ADD ENG-ASSET-VALUE TO ENG-PORTFOLIO-TOTAL.                 03580000
035900******************************************************************
036000*    0500 SERIES - ASSET VALUATION                               03600000
036100*    WS-VALUE-MODE = 'R' REAL (LIQUIDATION) VALUE                03610000
036200*                  = 'C' PURCHASE COST                           03620000
036300******************************************************************
036400 0500-VALUE-ASSET.                                               03640000
036500     MOVE '0500-VALUE-ASSET' TO WS-PARA-NAME.                    03650000
036600     SET AST-IDX TO WS-ASSET-ROW.                                03660000
037400     EVALUATE TRUE                                               03740000
037500        WHEN AST-TYPE-SHARE(AST-IDX)                             03750000
037600            PERFORM 0510-VALUE-SHARE THRU 0510-EXIT              03760000
037700        WHEN AST-TYPE-COMMODITY(AST-IDX)                         03770000
037800            PERFORM 0520-VALUE-COMMODITY THRU 0520-EXIT          03780000
037900        WHEN AST-TYPE-CURRENCY(AST-IDX)                          03790000
038000            PERFORM 0530-VALUE-CURRENCY THRU 0530-EXIT           03800000
038100        WHEN OTHER                                               03810000
038200            SET ENG-RC-DATA-ERROR TO TRUE                        03820000
038300     END-EVALUATE.                                               03830000
038400 0500-EXIT.                                                      03840000
038500     EXIT.                                                       03850000
038600 0510-VALUE-SHARE.                                               03860000
038700     IF WS-MODE-REAL-VALUE                                       03870000
038800         COMPUTE ENG-ASSET-VALUE ROUNDED =                       03880000
038900             AST-MARKET-PRICE(AST-IDX) * ENG-VALUE-QTY           03890000
039000                 - WS-HANDLING-FEE                               03900000
039100     ELSE                                                        03910000
039200         COMPUTE ENG-ASSET-VALUE ROUNDED =                       03920000
039300             AST-MARKET-PRICE(AST-IDX) * ENG-VALUE-QTY           03930000
039400                 + WS-HANDLING-FEE                               03940000
039500     END-IF.                                                     03950000
039600 0510-EXIT.                                                      03960000
039700     EXIT.                                                       03970000
039800 0520-VALUE-COMMODITY.                                           03980000
039900     COMPUTE WS-STORAGE-COST ROUNDED =                           03990000
040000         ENG-VALUE-QTY * 1.00.                                   04000000
040100     IF WS-MODE-REAL-VALUE                                       04010000
040200         COMPUTE ENG-ASSET-VALUE ROUNDED =                       04020000
040300             AST-MARKET-PRICE(AST-IDX) * ENG-VALUE-QTY           04030000
040400                 - WS-STORAGE-COST                               04040000
040500     ELSE                                                        04050000
040600         COMPUTE ENG-ASSET-VALUE ROUNDED =                       04060000
040700             AST-MARKET-PRICE(AST-IDX) * ENG-VALUE-QTY           04070000
040800                 + WS-STORAGE-COST                                04080000
040900     END-IF.                                                     04090000
041000 0520-EXIT.                                                      04100000
041100     EXIT.                                                       04110000
041200 0530-VALUE-CURRENCY.                                            04120000
041300     IF WS-MODE-REAL-VALUE                                       04130000
041400         COMPUTE WS-BID-PRICE ROUNDED =                          04140000
041500             AST-MARKET-PRICE(AST-IDX) - AST-SPREAD(AST-IDX)     04150000
041600         COMPUTE ENG-ASSET-VALUE ROUNDED =                       04160000
041700             WS-BID-PRICE * ENG-VALUE-QTY                        04170000
041800     ELSE                                                        04180000
041900         COMPUTE ENG-ASSET-VALUE ROUNDED =                       04190000
042000             AST-MARKET-PRICE(AST-IDX) * ENG-VALUE-QTY           04200000
042100     END-IF.                                                     04210000
042200 0530-EXIT.                                                      04220000
042300     EXIT.                                                       04230000
