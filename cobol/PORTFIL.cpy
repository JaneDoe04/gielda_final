000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  PORTFIL                                     *00000300
000400*    LICENSED MATERIALS - PROPERTY OF CLIENT INVESTMENT SYSTEMS*00000400
000500*    ALL RIGHTS RESERVED                                       *00000500
000600*                                                               *00000600
000700*    DESCRIPTION:  LINE-SEQUENTIAL PORTFOLIO FILE RECORD.  THE  *00000700
000800*                  FILE CARRIES THREE RECORD SHAPES SEPARATED   *00000800
000900*                  BY THE LITERAL ' | ' -                       *00000900
001000*                      HEADER | CASH | <AMOUNT>                 *00001000
001100*                      ASSET  | <TYPE> | <SYMBOL>                *00001100
001200*                      LOT    | <DATE> | <QTY> | <UNIT PRICE>    *00001200
001300*                  PF-LINE IS THE RAW 80-BYTE RECORD AREA.  THE  *00001300
001400*                  REMAINING GROUPS ARE SCRATCH AREAS USED TO    *00001400
001500*                  UNSTRING A LINE ON LOAD AND TO STRING ONE     *00001500
001600*                  TOGETHER ON SAVE.                             *00001600
001700*                                                               *00001700
001800*    MAINTENANCE HISTORY                                       *00001800
001900*    ---------------------------------------------------------*00001900
002000*    DATE       BY   REQUEST    DESCRIPTION                     *00002000
002100*    ---------- ---- ---------- ----------------------------   *00002100
002200*    1988-05-02 RDW  INV-0112   ORIGINAL COPY MEMBER.           *00002200
002300*    1994-01-17 CLT  INV-0231   ADDED STRING/UNSTRING SCRATCH.   *00002300
002400*    1998-12-03 CLT  INV-0302   Y2K - 4-DIGIT YEAR IN LOT DATE.  *00002400
002500****************************************************************00002500
002600*                                                               *00002600
002700 01  PF-LINE-AREA.                                              00002700
002800     05  PF-LINE                 PIC X(80).                     00002800
002900*                                                               *00002900
003000 01  PF-PARSE-WORK.                                             00003000
003100     05  PF-FIELD-COUNT          PIC S9(4)  COMP VALUE +0.      00003100
003200     05  PF-FIELD-1              PIC X(20)  VALUE SPACES.       00003200
003300     05  PF-FIELD-2              PIC X(20)  VALUE SPACES.       00003300
003400     05  PF-FIELD-3              PIC X(20)  VALUE SPACES.       00003400
003500     05  PF-FIELD-4              PIC X(20)  VALUE SPACES.       00003500
003600     05  PF-UNSTRING-PTR         PIC S9(4)  COMP VALUE +0.      00003600
003700     05  PF-UNSTRING-TALLY       PIC S9(4)  COMP VALUE +0.      00003700
003800*                                                               *00003800
003900****************************************************************00003900
004000*    NUMERIC-TEXT DECOMPOSE AREA - A TEXT AMOUNT SUCH AS         00004000
004100*    "1234.56" IS SPLIT ON THE DECIMAL POINT INTO PF-AMT-WHOLE   00004100
004200*    AND PF-AMT-FRAC, THEN RE-VIEWED THROUGH PF-AMT-VALUE AS AN  00004200
004300*    IMPLIED-DECIMAL NUMERIC (NO FUNCTION NUMVAL USED).          00004300
004400****************************************************************00004400
004500 01  PF-AMT-EDIT.                                                00004500
004600     05  PF-AMT-WHOLE            PIC 9(9).                      00004600
004700     05  PF-AMT-FRAC             PIC 9(2).                      00004700
004800 01  PF-AMT-VALUE REDEFINES PF-AMT-EDIT PIC 9(9)V99.             00004800
004900*                                                                00004900
005000 01  PF-QTY-EDIT                 PIC 9(9).                       00005000
005100*                                                                00005100
005200****************************************************************00005200
005300*    BUILD AREA FOR THE OUTPUT LINE - ASSEMBLED BY STRING AND    00005300
005400*    TRUNCATED/PADDED TO PF-LINE WHEN WRITTEN.                   00005400
005500****************************************************************00005500
005600 01  PF-BUILD-AREA.                                              00005600
005700     05  PF-BUILD-LINE           PIC X(80) VALUE SPACES.        00005700
005800     05  PF-BUILD-PTR            PIC S9(4)  COMP VALUE +0.      00005800
005900     05  PF-BUILD-AMT-DISPLAY    PIC Z(8)9.99-.                 00005900
006000     05  FILLER                  PIC X(10).                     00006000
006100*                                                               *00006100
