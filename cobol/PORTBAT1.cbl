000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF CLIENT INVESTMENT SYSTEMS    *00000200
000300* ALL RIGHTS RESERVED                                          *00000300
000400****************************************************************00000400
000500* PROGRAM:  PORTBAT1                                             00000500
000600*                                                                00000600
000700* AUTHOR :  Ron Weiss                                            00000700
000800*                                                                00000800
000900* READS THE CURRENT PORTFOLIO FILE (PORTIN), APPLIES A DECK OF   00000900
001000* BUY / SELL / QUEUE-ORD / POP-ORD COMMANDS FROM PORTCMD AGAINST 00001000
001100* IT THROUGH THE PORTENG2 SUBROUTINE, AUDITS THE RESULT, PRINTS  00001100
001200* THE PORTFOLIO REPORT (PORTRPT), AND REWRITES THE PORTFOLIO     00001200
001300* FILE (PORTOUT).                                                00001300
001400*                                                                00001400
001500* A GOOD CASE FOR DEBUGGING LAB - INDEED.                        00001500
001600*                                                                00001600
001700* ANY DATA-INTEGRITY PROBLEM FOUND WHILE LOADING THE PORTFOLIO   00001700
001800* FILE IS TREATED AS FATAL - THE RUN DISPLAYS THE PROBLEM AND    00001800
001900* ENDS WITH RETURN-CODE 16, THE SAME AS A FILE-OPEN FAILURE.     00001900
002000* BAD COMMANDS ARE LOGGED AND SKIPPED; THEY DO NOT END THE RUN.  00002000
002100*                                                                00002100
002200****************************************************************00002200
002300*                                                                00002300
002400* Portfolio file record descriptions (COPY PORTFIL):             00002400
002500*     0    1    1    2    2    3    3    4    4    5    5    6   00002500
002600* ....5....0....5....0....5....0....5....0....5....0....5....0...00002600
002700*                                                                00002700
002800* HEADER | CASH | <amount>                                       00002800
002900* ASSET  | <SHARE|COMMODITY|CURRENCY> | <symbol>                 00002900
003000* LOT    | <YYYY-MM-DD> | <quantity> | <unit price>              00003000
003100*                                                                00003100
003200* Command file record descriptions (COPY PORTTRN):               00003200
003300* BUY       - CMD-ORDER-DATA, CMD-LOT-DATE, CMD-NEW-ASSET (first 00003300
003400*             purchase of a symbol only)                         00003400
003500* SELL      - CMD-ORDER-DATA, CMD-SALE-PRICE                     00003500
003600* QUEUE-ORD - CMD-ORDER-DATA                                     00003600
003700* POP-ORD   - no data required                                   00003700
003800*                                                                00003800
003900****************************************************************00003900
004000*                                                                00004000
004100* MAINTENANCE HISTORY                                           *00004100
004200* -------------------------------------------------------------*00004200
004300* DATE       BY   REQUEST    DESCRIPTION                        *00004300
004400* ---------- ---- ---------- ---------------------------------- 00004400
004500* 1987-02-11 RDW  INV-0101   ORIGINAL PROGRAM - BUY/SELL ONLY.   00004500
004600* 1988-05-02 RDW  INV-0112   ADDED PORTFOLIO FILE LOAD/SAVE.     00004600
004700* 1989-08-30 RDW  INV-0144   ADDED PENDING ORDER COMMANDS.       00004700
004800* 1990-03-14 RDW  INV-0160   SPLIT COMMAND FILE OUT OF THE OLD   00004800
004900*                            IN-LINE TEST DECK (INV-0160).       00004900
005000* 1992-04-06 CLT  INV-0209   ADDED CURRENCY ASSET SUPPORT.       00005000
005100* 1994-01-17 CLT  INV-0231   REWROTE LOAD TO USE UNSTRING - WAS  00005100
005200*                            FIXED-COLUMN, TOO FRAGILE FOR NEW   00005200
005300*                            VARIABLE-LENGTH LOT LINES.          00005300
005400* 1995-10-05 CLT  INV-0244   POP-ORD NOW DISPLAYS THE ORDER.     00005400
005500* 1998-11-19 CLT  INV-0301   Y2K - 4-DIGIT YEAR IN LOT DATES.    AA00005500
005600* 1998-12-03 CLT  INV-0302   Y2K - CUSTOMER AUDIT SIGNED OFF.    AA00005600
005700* 1999-02-08 CLT  INV-0307   Y2K - COMMAND FILE CENTURY REVIEW.  AA00005700
006000* 2000-01-11 MHJ  INV-0340   ADDED PORTFOLIO AUDIT FUNCTION.     00006000
006100* 2001-07-02 MHJ  INV-0355   REWROTE REPORT TO USE PORTSRT3 -    00006100
006200*                            WAS AN UNSORTED SYMBOL-ORDER LIST.  00006200
006300* 2003-08-22 MHJ  INV-0388   TRAILING-SPACE TRIM ON REPORT NAME  00006300
006400*                            AND SYMBOL FIELDS (HELP DESK TICKET 00006400
006500*                            FROM THE BROKERAGE FLOOR).          00006500
006600****************************************************************00006600
006700 IDENTIFICATION DIVISION.                                        00006700
006800 PROGRAM-ID.  PORTBAT1.                                          00006800
006900 AUTHOR. RON WEISS.                                               00006900
007000 INSTALLATION. CLIENT INVESTMENT SYSTEMS - BROKERAGE APPS GROUP. 00007000
007100 DATE-WRITTEN. 02/11/87.                                         00007100
007200 DATE-COMPILED. 02/11/87.                                        00007200
007300 SECURITY. NON-CONFIDENTIAL.                                     00007300
007400 ENVIRONMENT DIVISION.                                           00007400
007500 CONFIGURATION SECTION.                                          00007500
007600 SOURCE-COMPUTER. IBM-390.                                       00007600
007700 OBJECT-COMPUTER. IBM-390.                                       00007700
007800 SPECIAL-NAMES.                                                  00007800
007900     C01 IS TOP-OF-FORM                                          00007900
008000     CLASS WS-DIGIT-CLASS IS '0' THRU '9'                        00008000
008100     UPSI-0 ON STATUS  IS WS-TRACE-ON                            00008100
008200     UPSI-0 OFF STATUS IS WS-TRACE-OFF.                          00008200
008300 INPUT-OUTPUT SECTION.                                           00008300
008400 FILE-CONTROL.                                                   00008400
008500                                                                 00008500
008600     SELECT PORTFL-IN  ASSIGN TO PORTIN                          00008600
008700         ORGANIZATION IS LINE SEQUENTIAL                         00008700
008800         FILE STATUS  IS WS-PFIN-STATUS.                         00008800
008900                                                                 00008900
009000     SELECT PORTFL-OUT ASSIGN TO PORTOUT                         00009000
009100         ORGANIZATION IS LINE SEQUENTIAL                         00009100
009200         FILE STATUS  IS WS-PFOUT-STATUS.                        00009200
009300                                                                 00009300
009400     SELECT PORTCMD    ASSIGN TO PORTCMD                         00009400
009500         FILE STATUS  IS WS-PCMD-STATUS.                         00009500
009600                                                                 00009600
009700     SELECT PORTRPT    ASSIGN TO PORTRPT                         00009700
009800         FILE STATUS  IS WS-PRPT-STATUS.                         00009800
009900****************************************************************00009900
010000 DATA DIVISION.                                                  00010000
010100 FILE SECTION.                                                   00010100
010200                                                                 00010200
010300 FD  PORTFL-IN                                                   00010300
010400     RECORDING MODE IS V.                                        00010400
010500 01  PORTFL-IN-REC           PIC X(80).                          00010500
010600                                                                 00010600
010700 FD  PORTFL-OUT                                                  00010700
010800     RECORDING MODE IS V.                                        00010800
010900 01  PORTFL-OUT-REC          PIC X(80).                          00010900
011000                                                                 00011000
011100 FD  PORTCMD                                                     00011100
011200     RECORDING MODE IS F.                                        00011200
011300 01  PORTCMD-REC             PIC X(131).                         00011300
011400                                                                 00011400
011500 FD  PORTRPT                                                     00011500
011600     RECORDING MODE IS F.                                        00011600
011700 01  PORTRPT-REC             PIC X(132).                         00011700
011800****************************************************************00011800
011900 WORKING-STORAGE SECTION.                                        00011900
012000****************************************************************00012000
012100 01  SYSTEM-DATE-AND-TIME.                                       00012100
012200     05  CURRENT-DATE.                                           00012200
012300         10  CURRENT-YEAR            PIC 9(4).                   00012300
012400         10  CURRENT-MONTH           PIC 9(2).                   00012400
012500         10  CURRENT-DAY             PIC 9(2).                   00012500
012600     05  CURRENT-TIME.                                           00012600
012700         10  CURRENT-HOUR            PIC 9(2).                   00012700
012800         10  CURRENT-MINUTE          PIC 9(2).                   00012800
012900         10  CURRENT-SECOND          PIC 9(2).                   00012900
013000         10  CURRENT-HNDSEC          PIC 9(2).                   00013000
013100*                                                                00013100
013200 01  WS-FILE-STATUSES.                                           00013200
013300     05  WS-PFIN-STATUS          PIC X(2)  VALUE SPACES.         00013300
013400     05  WS-PFOUT-STATUS         PIC X(2)  VALUE SPACES.         00013400
013500     05  WS-PCMD-STATUS          PIC X(2)  VALUE SPACES.         00013500
013600     05  WS-PRPT-STATUS          PIC X(2)  VALUE SPACES.         00013600
013700 01  WS-SWITCHES.                                                00013700
013800     05  WS-PFIN-EOF-SW          PIC X(1)  VALUE 'N'.            00013800
013900         88  WS-PFIN-EOF              VALUE 'Y'.                 00013900
014000     05  WS-PCMD-EOF-SW          PIC X(1)  VALUE 'N'.            00014000
014100         88  WS-PCMD-EOF              VALUE 'Y'.                 00014100
014200     05  WS-HOLDING-PENDING-SW   PIC X(1)  VALUE 'N'.            00014200
014300         88  WS-HOLDING-PENDING       VALUE 'Y'.                 00014300
014400     05  WS-TRACE-ON             PIC X(1)  VALUE 'N'.            00014400
014500     05  WS-TRACE-OFF            PIC X(1)  VALUE 'Y'.            00014500
014600 01  WS-RUN-TOTALS.                                               00014600
014700     05  WS-BUY-REQUESTS         PIC S9(7)  COMP VALUE +0.       00014700
014800     05  WS-BUY-PROCESSED        PIC S9(7)  COMP VALUE +0.       00014800
014900     05  WS-SELL-REQUESTS        PIC S9(7)  COMP VALUE +0.       00014900
015000     05  WS-SELL-PROCESSED       PIC S9(7)  COMP VALUE +0.       00015000
015100     05  WS-QUEUE-REQUESTS       PIC S9(7)  COMP VALUE +0.       00015100
015200     05  WS-QUEUE-PROCESSED      PIC S9(7)  COMP VALUE +0.       00015200
015300     05  WS-POP-REQUESTS         PIC S9(7)  COMP VALUE +0.       00015300
015400     05  WS-CMD-ERRORS           PIC S9(7)  COMP VALUE +0.       00015400
015500 01  WS-PORTFOLIO-FIELDS.                                        00015500
015600     05  WS-CASH                 PIC S9(11)V99 COMP-3 VALUE +0.  00015600
015700     05  WS-AUDITED-TOTAL        PIC S9(11)V99 COMP-3 VALUE +0.  00015700
015800     05  WS-ROW-QTY              PIC S9(9)     COMP   VALUE +0.  00015800
015900     05  WS-SRT-COUNT            PIC S9(8)     COMP   VALUE +0.  00015900
016000 01  WS-HOLD-STAGING.                                             00016000
016100     05  WS-HOLD-SYMBOL          PIC X(10) VALUE SPACES.         00016100
016200     05  WS-HOLD-TYPE            PIC X(10) VALUE SPACES.         00016200
016300     05  WS-HOLD-AST-ROW         PIC S9(4)  COMP VALUE +0.       00016300
016400     05  WS-HOLD-QTY-TOTAL       PIC S9(9)  COMP VALUE +0.       00016400
016500     05  WS-HOLD-RECOMPUTE-TOTAL PIC S9(9)  COMP VALUE +0.       00016500
016600 01  WS-FLUSH-FIELDS.                                             00016600
016700     05  WS-FLUSH-COST           PIC S9(11)V99 COMP-3 VALUE +0.  00016700
016800     05  WS-FLUSH-STORAGE        PIC S9(9)V99  COMP-3 VALUE +0.  00016800
016900 01  WS-DATE-CHECK-AREA.                                          00016900
017000     05  WS-DATE-CHECK           PIC X(10) VALUE SPACES.         00017000
017100     05  WS-DATE-CHECK-PARTS REDEFINES WS-DATE-CHECK.            00017100
017200         10  WS-DATE-YYYY        PIC 9(4).                       00017200
017300         10  WS-DATE-DASH-1      PIC X.                          00017300
017400         10  WS-DATE-MM          PIC 9(2).                       00017400
017500         10  WS-DATE-DASH-2      PIC X.                          00017500
017600         10  WS-DATE-DD          PIC 9(2).                       00017600
017700 01  WS-AMOUNT-EDIT-AREA.                                         00017700
017800     05  WS-CUR-AMOUNT           PIC S9(11)V99 COMP-3 VALUE +0.  00017800
017900     05  WS-AMT-EDIT             PIC Z(10)9.99.                  00017900
018000     05  WS-AMT-LEADING-SP       PIC S9(4)  COMP VALUE +0.       00018000
018100     05  WS-AMT-START            PIC S9(4)  COMP VALUE +0.       00018100
018200 01  WS-QTY-EDIT-AREA.                                            00018200
018300     05  WS-CUR-QTY              PIC S9(9) COMP VALUE +0.        00018300
018400     05  WS-QTY-EDIT             PIC Z(8)9.                      00018400
018500     05  WS-QTY-LEADING-SP       PIC S9(4)  COMP VALUE +0.       00018500
018600     05  WS-QTY-START            PIC S9(4)  COMP VALUE +0.       00018600
018700 01  WS-TRIM-AREA-GROUP.                                          00018700
018800     05  WS-TRIM-AREA            PIC X(30) VALUE SPACES.         00018800
018900     05  WS-TRIM-LEN             PIC S9(4)  COMP VALUE +0.       00018900
018910 01  WS-DETAIL-PIECES.                                           00018910
018920     05  WS-DET-SYMBOL           PIC X(10) VALUE SPACES.         00018920
018930     05  WS-DET-SYMBOL-LEN       PIC S9(4)  COMP VALUE +0.       00018930
018940     05  WS-DET-TYPE             PIC X(10) VALUE SPACES.         00018940
018950     05  WS-DET-TYPE-LEN         PIC S9(4)  COMP VALUE +0.       00018950
018960     05  WS-DET-NAME             PIC X(30) VALUE SPACES.         00018960
018970     05  WS-DET-NAME-LEN         PIC S9(4)  COMP VALUE +0.       00018970
019000 01  FILLER                      PIC X(08) VALUE '*PORTBAT*'.    00019000
019100****************************************************************00019100
019200*    PORTFOLIO FILE RECORD / SCRATCH AREA                        00019200
019300****************************************************************00019300
019400 COPY PORTFIL.                                                   00019400
019500****************************************************************00019500
019600*    COMMAND RECORD                                              00019600
019700****************************************************************00019700
019800 COPY PORTTRN.                                                   00019800
019900****************************************************************00019900
020000*    HOLDING MASTER / ORDER QUEUE / REPORT SCRATCH TABLE         00020000
020100****************************************************************00020100
020200 COPY PORTAST.                                                   00020200
020300****************************************************************00020300
020400*    ENGINE CALL INTERFACE                                       00020400
020500****************************************************************00020500
020600 COPY PORTENG.                                                   00020600
020700****************************************************************00020700
020800*        *******************                                    00020800
020900*            report lines                                       00020900
021000*        *******************                                    00021000
021100****************************************************************00021100
021200 01  RPT-TITLE-LINE.                                              00021200
021300     05  FILLER              PIC X(23) VALUE                     00021300
021310         '=== RAPORT PORTFELA ==='.                              00021310
021400     05  FILLER              PIC X(109) VALUE SPACES.            00021400
021500 01  RPT-BLANK-LINE          PIC X(132) VALUE SPACES.            00021500
021600 01  RPT-SECTION-LINE.                                           00021600
021700     05  FILLER              PIC X(47) VALUE                     00021700
021800         'Aktywa (posortowane: Typ -> Wartosc malejaco):'.       00021800
021900     05  FILLER              PIC X(85) VALUE SPACES.             00021900
022000 01  RPT-DASH-LINE.                                               00022000
022100     05  FILLER              PIC X(40) VALUE ALL '-'.            00022100
022200     05  FILLER              PIC X(92) VALUE SPACES.             00022200
022300 01  RPT-CASH-LINE.                                               00022400
022400     05  FILLER              PIC X(09) VALUE 'Gotowka: '.        00022500
022500     05  RPT-CASH-AMOUNT     PIC X(14) VALUE SPACES.              00022600
022600     05  FILLER              PIC X(109) VALUE SPACES.            00022700
022700 01  RPT-TOTAL-LINE.                                              00022800
022800     05  FILLER              PIC X(19) VALUE                     00022900
022900         'Wartosc calkowita: '.                                  00023000
023000     05  RPT-TOTAL-AMOUNT    PIC X(14) VALUE SPACES.              00023100
023100     05  FILLER              PIC X(99) VALUE SPACES.             00023200
023200 01  RPT-DETAIL-LINE-AREA.                                        00023300
023300     05  RPT-DETAIL-LINE     PIC X(132) VALUE SPACES.            00023400
023400****************************************************************00023500
023500 PROCEDURE DIVISION.                                              00023600
023600****************************************************************00023700
023700 0000-MAIN-CONTROL.                                               00023800
023800     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                     00023900
023900     ACCEPT CURRENT-TIME FROM TIME.                              00024000
024000     DISPLAY 'PORTBAT1 STARTED  DATE = ' CURRENT-YEAR '-'        00024100
024100             CURRENT-MONTH '-' CURRENT-DAY.                       00024200
024200     DISPLAY '                  TIME = ' CURRENT-HOUR ':'        00024300
024300             CURRENT-MINUTE ':' CURRENT-SECOND.                  00024400
024400     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                     00024500
024500     PERFORM 0710-LOAD-PORTFOLIO THRU 0710-EXIT.                 00024600
024600     PERFORM 0110-READ-COMMAND-FILE THRU 0110-EXIT.              00024700
024700     PERFORM 0120-APPLY-ONE-COMMAND THRU 0120-EXIT               00024800
024800        UNTIL WS-PCMD-EOF.                                       00024900
024900     PERFORM 0850-PRINT-REPORT THRU 0850-EXIT.                   00025000
025000     PERFORM 0910-SAVE-PORTFOLIO THRU 0910-EXIT.                 00025100
025100     PERFORM 0860-REPORT-RUN-TOTALS.                             00025200
025200     PERFORM 0790-CLOSE-FILES.                                   00025300
025300     DISPLAY 'PORTBAT1 ENDED - CMD ERRORS: ' WS-CMD-ERRORS.      00025400
025400     GOBACK.                                                     00025500
025500****************************************************************00025600
025600*    0100 SERIES - COMMAND FILE PROCESSING                       00025700
025700****************************************************************00025800
025800 0110-READ-COMMAND-FILE.                                          00025900
025900     READ PORTCMD INTO CMD-RECORD                                00026000
026000       AT END MOVE 'Y' TO WS-PCMD-EOF-SW.                        00026100
026100     EVALUATE WS-PCMD-STATUS                                     00026200
026200        WHEN '00'                                                00026300
026300            CONTINUE                                             00026400
026400        WHEN '10'                                                00026500
026500            MOVE 'Y' TO WS-PCMD-EOF-SW                           00026600
026600        WHEN OTHER                                               00026700
026700            DISPLAY 'COMMAND FILE I/O ERROR. STATUS: '           00026800
026800                    WS-PCMD-STATUS                               00026900
026900            MOVE 'Y' TO WS-PCMD-EOF-SW                           00027000
027000     END-EVALUATE.                                               00027100
027100 0110-EXIT.                                                       00027200
027200     EXIT.                                                       00027300
027300 0120-APPLY-ONE-COMMAND.                                          00027400
027400     IF WS-TRACE-ON                                              00027500
027500         DISPLAY 'CMD: ' CMD-CODE ' SYMBOL: ' CMD-ORDER-SYMBOL.  00027600
027600     EVALUATE TRUE                                               00027700
027700        WHEN CMD-IS-BUY                                          00027800
027800            ADD 1 TO WS-BUY-REQUESTS                             00027900
027900            MOVE 'BUY' TO ENG-FUNCTION-CODE                      00028000
028000            PERFORM 0130-CALL-ENGINE THRU 0130-EXIT              00028100
028100            IF ENG-RC-OK                                         00028200
028200                ADD 1 TO WS-BUY-PROCESSED                        00028300
028300            END-IF                                                00028400
028400        WHEN CMD-IS-SELL                                         00028500
028500            ADD 1 TO WS-SELL-REQUESTS                            00028600
028600            MOVE 'SELL' TO ENG-FUNCTION-CODE                     00028700
028700            PERFORM 0130-CALL-ENGINE THRU 0130-EXIT              00028800
028800            IF ENG-RC-OK                                         00028900
028900                ADD 1 TO WS-SELL-PROCESSED                       00029000
029000                DISPLAY 'SALE ' CMD-ORDER-SYMBOL                 00029100
029100                        ' REVENUE ' ENG-TOTAL-REVENUE             00029200
029200                        ' PROFIT '  ENG-TOTAL-PROFIT              00029300
029300            END-IF                                                00029400
029400        WHEN CMD-IS-QUEUE-ORD                                    00029500
029500            ADD 1 TO WS-QUEUE-REQUESTS                           00029600
029600            MOVE 'QUEUE-ORD' TO ENG-FUNCTION-CODE                00029700
029700            PERFORM 0130-CALL-ENGINE THRU 0130-EXIT              00029800
029800            IF ENG-RC-OK                                         00029900
029900                ADD 1 TO WS-QUEUE-PROCESSED                      00030000
030000            END-IF                                                00030100
030100        WHEN CMD-IS-POP-ORD                                      00030200
030200            ADD 1 TO WS-POP-REQUESTS                             00030300
030300            MOVE 'POP-ORD' TO ENG-FUNCTION-CODE                  00030400
030400            PERFORM 0130-CALL-ENGINE THRU 0130-EXIT              00030500
030500            IF ENG-RC-OK AND ENG-POP-WAS-FOUND                   00030600
030600                DISPLAY 'POPPED ORDER: ' ENG-POP-SYMBOL          00030700
030700                        ' ' ENG-POP-TYPE ' QTY '                 00030800
030800                        ENG-POP-QTY ' LIMIT '                    00030900
030900                        ENG-POP-LIMIT-PRICE                      00031000
031000            END-IF                                                00031100
031100        WHEN OTHER                                               00031200
031200            DISPLAY 'INVALID COMMAND CODE: ' CMD-CODE            00031300
031300            ADD 1 TO WS-CMD-ERRORS                               00031400
031400     END-EVALUATE.                                               00031500
031500     PERFORM 0110-READ-COMMAND-FILE THRU 0110-EXIT.              00031600
031600 0120-EXIT.                                                       00031700
031700     EXIT.                                                       00031800
031800 0130-CALL-ENGINE.                                                00031900
031900     MOVE WS-CASH TO ENG-CASH.                                   00032000
032000     CALL 'PORTENG2' USING AST-TABLE, PQ-TABLE, CMD-RECORD,      00032100
032100                           ENG-RESULT.                           00032200
032200     MOVE ENG-CASH TO WS-CASH.                                   00032300
032300     IF NOT ENG-RC-OK                                            00032400
032400         PERFORM 0135-DISPLAY-ENGINE-ERROR                       00032500
032500         ADD 1 TO WS-CMD-ERRORS                                  00032600
032600     END-IF.                                                      00032700
032700 0130-EXIT.                                                       00032800
032800     EXIT.                                                       00032900
032900 0135-DISPLAY-ENGINE-ERROR.                                       00033000
033000     EVALUATE TRUE                                               00033100
033100        WHEN ENG-RC-INSUFF-FUNDS                                 00033200
033200            DISPLAY 'REJECTED - INSUFFICIENT FUNDS: '            00033300
033300                    CMD-ORDER-SYMBOL                             00033400
033400        WHEN ENG-RC-INSUFF-ASSETS                                00033500
033500            DISPLAY 'REJECTED - INSUFFICIENT ASSETS: '           00033600
033600                    CMD-ORDER-SYMBOL                             00033700
033700        WHEN ENG-RC-DATA-ERROR                                   00033800
033800            DISPLAY 'REJECTED - INVALID COMMAND DATA: '          00033900
033900                    CMD-ORDER-SYMBOL                             00034000
034000        WHEN ENG-RC-QUEUE-EMPTY                                  00034100
034100            DISPLAY 'NO PENDING ORDER TO POP'                    00034200
034200        WHEN OTHER                                               00034300
034300            DISPLAY 'ENGINE RETURN CODE: ' ENG-RETURN-CODE       00034400
034400     END-EVALUATE.                                               00034500
034500****************************************************************00034600
034600*    0700 SERIES - OPEN/CLOSE FILES                              00034700
034700****************************************************************00034800
034800 0700-OPEN-FILES.                                                00034900
034900     OPEN INPUT  PORTFL-IN                                       00035000
035000                 PORTCMD                                         00035100
035100          OUTPUT PORTFL-OUT                                      00035200
035200                 PORTRPT.                                        00035300
035300     IF WS-PFIN-STATUS NOT = '00'                                00035400
035400         DISPLAY 'ERROR OPENING PORTFOLIO INPUT FILE. RC: '      00035500
035500                 WS-PFIN-STATUS                                  00035600
035600         MOVE 16 TO RETURN-CODE                                  00035700
035700         MOVE 'Y' TO WS-PFIN-EOF-SW                              00035800
035800         MOVE 'Y' TO WS-PCMD-EOF-SW                              00035900
035900     END-IF.                                                      00036000
036000     IF WS-PFOUT-STATUS NOT = '00'                               00036100
036100         DISPLAY 'ERROR OPENING PORTFOLIO OUTPUT FILE. RC: '     00036200
036200                 WS-PFOUT-STATUS                                 00036300
036300         MOVE 16 TO RETURN-CODE                                  00036400
036400     END-IF.                                                      00036500
036500     IF WS-PCMD-STATUS NOT = '00'                                00036600
036600         DISPLAY 'ERROR OPENING COMMAND FILE. RC: '              00036700
036700                 WS-PCMD-STATUS                                  00036800
036800         MOVE 16 TO RETURN-CODE                                  00036900
036900         MOVE 'Y' TO WS-PCMD-EOF-SW                              00037000
037000     END-IF.                                                      00037100
037100     IF WS-PRPT-STATUS NOT = '00'                                00037200
037200         DISPLAY 'ERROR OPENING REPORT FILE. RC: '               00037300
037300                 WS-PRPT-STATUS                                  00037400
037400         MOVE 16 TO RETURN-CODE                                  00037500
037500     END-IF.                                                      00037600
037600 0700-EXIT.                                                       00037700
037700     EXIT.                                                       00037800
037800 0790-CLOSE-FILES.                                                00037900
037900     CLOSE PORTFL-IN.                                            00038000
038000     CLOSE PORTFL-OUT.                                           00038100
038100     CLOSE PORTCMD.                                              00038200
038200     CLOSE PORTRPT.                                              00038300
038300****************************************************************00038400
038400*    0710 SERIES - LOAD PORTFOLIO FROM PORTIN                    00038500
038500****************************************************************00038600
038600 0710-LOAD-PORTFOLIO.                                             00038700
038700     MOVE +0 TO AST-COUNT, PQ-COUNT.                             00038800
038800     PERFORM 0711-READ-PORTFOLIO-LINE THRU 0711-EXIT.            00038900
038900     IF WS-PFIN-EOF                                              00039000
039000         DISPLAY 'PORTFOLIO FILE IS EMPTY - DATA INTEGRITY ERROR'00039100
039100         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00039200
039200     END-IF.                                                      00039300
039300     PERFORM 0712-PARSE-HEADER THRU 0712-EXIT.                   00039400
039400     PERFORM 0711-READ-PORTFOLIO-LINE THRU 0711-EXIT.            00039500
039500     PERFORM 0713-PROCESS-PORTFOLIO-LINE THRU 0713-EXIT          00039600
039600        UNTIL WS-PFIN-EOF.                                       00039700
039700     IF WS-HOLDING-PENDING                                       00039800
039800         PERFORM 0716-FLUSH-HOLDING THRU 0716-EXIT               00039900
039900     END-IF.                                                      00040000
040000     DISPLAY 'PORTFOLIO LOADED - ASSETS: ' AST-COUNT             00040100
040100             ' CASH: ' WS-CASH.                                  00040200
040200 0710-EXIT.                                                       00040300
040300     EXIT.                                                       00040400
040400 0711-READ-PORTFOLIO-LINE.                                        00040500
040500     READ PORTFL-IN INTO PF-LINE                                 00040600
040600       AT END MOVE 'Y' TO WS-PFIN-EOF-SW.                        00040700
040700     EVALUATE WS-PFIN-STATUS                                     00040800
040800        WHEN '00'                                                00040900
040900            CONTINUE                                             00041000
041000        WHEN '10'                                                00041100
041100            MOVE 'Y' TO WS-PFIN-EOF-SW                           00041200
041200        WHEN OTHER                                               00041300
041300            DISPLAY 'PORTFOLIO FILE I/O ERROR. STATUS: '         00041400
041400                    WS-PFIN-STATUS                               00041500
041500            PERFORM 0717-ABEND-LOAD THRU 0717-EXIT               00041600
041600     END-EVALUATE.                                               00041700
041700 0711-EXIT.                                                       00041800
041800     EXIT.                                                       00041900
041900 0712-PARSE-HEADER.                                               00042000
042000     MOVE +0 TO PF-FIELD-COUNT.                                  00042100
042100     MOVE SPACES TO PF-FIELD-1 PF-FIELD-2 PF-FIELD-3 PF-FIELD-4. 00042200
042200     UNSTRING PF-LINE DELIMITED BY ' | '                         00042300
042300         INTO PF-FIELD-1 PF-FIELD-2 PF-FIELD-3 PF-FIELD-4        00042400
042400         TALLYING IN PF-FIELD-COUNT.                             00042500
042500     IF PF-FIELD-COUNT NOT = 3 OR PF-FIELD-1 NOT = 'HEADER'      00042600
042600                              OR PF-FIELD-2 NOT = 'CASH'         00042700
042700         DISPLAY 'BAD HEADER RECORD: ' PF-LINE                   00042800
042800         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00042900
042900     END-IF.                                                      00043000
043000     UNSTRING PF-FIELD-3 DELIMITED BY '.'                        00043100
043100         INTO PF-AMT-WHOLE PF-AMT-FRAC.                          00043200
043200     IF PF-AMT-WHOLE NOT NUMERIC OR PF-AMT-FRAC NOT NUMERIC      00043300
043300         DISPLAY 'BAD CASH AMOUNT: ' PF-FIELD-3                  00043400
043400         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00043500
043500     END-IF.                                                      00043600
043600     MOVE PF-AMT-VALUE TO WS-CASH.                                00043700
043700 0712-EXIT.                                                       00043800
043800     EXIT.                                                       00043900
043900 0713-PROCESS-PORTFOLIO-LINE.                                     00044000
044000     IF PF-LINE = SPACES                                          00044100
044100         PERFORM 0711-READ-PORTFOLIO-LINE THRU 0711-EXIT         00044200
044200         GO TO 0713-EXIT                                         00044300
044300     END-IF.                                                      00044400
044400     MOVE +0 TO PF-FIELD-COUNT.                                  00044500
044500     MOVE SPACES TO PF-FIELD-1 PF-FIELD-2 PF-FIELD-3 PF-FIELD-4. 00044600
044600     UNSTRING PF-LINE DELIMITED BY ' | '                         00044700
044700         INTO PF-FIELD-1 PF-FIELD-2 PF-FIELD-3 PF-FIELD-4        00044800
044800         TALLYING IN PF-FIELD-COUNT.                             00044900
044900     EVALUATE PF-FIELD-1                                          00045000
045000        WHEN 'ASSET'                                             00045100
045100            PERFORM 0714-START-HOLDING THRU 0714-EXIT            00045200
045200        WHEN 'LOT'                                               00045300
045300            PERFORM 0715-ADD-LOT THRU 0715-EXIT                  00045400
045400        WHEN OTHER                                               00045500
045500            DISPLAY 'UNKNOWN PORTFOLIO RECORD TYPE: ' PF-LINE    00045600
045600            PERFORM 0717-ABEND-LOAD THRU 0717-EXIT               00045700
045700     END-EVALUATE.                                               00045800
045800     PERFORM 0711-READ-PORTFOLIO-LINE THRU 0711-EXIT.            00045900
045900 0713-EXIT.                                                       00046000
046000     EXIT.                                                       00046100
046100 0714-START-HOLDING.                                              00046200
046200     IF PF-FIELD-COUNT NOT = 3                                    00046300
046300         DISPLAY 'BAD ASSET RECORD: ' PF-LINE                    00046400
046400         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00046500
046500     END-IF.                                                      00046600
046600     IF PF-FIELD-2 NOT = 'SHARE' AND PF-FIELD-2 NOT = 'COMMODITY'00046700
046700                     AND PF-FIELD-2 NOT = 'CURRENCY'             00046800
046800         DISPLAY 'BAD ASSET TYPE: ' PF-FIELD-2                   00046900
046900         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00047000
047000     END-IF.                                                      00047100
047100     IF PF-FIELD-3 = SPACES                                       00047200
047200         DISPLAY 'BLANK ASSET SYMBOL ON LOAD'                    00047300
047300         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00047400
047400     END-IF.                                                      00047500
047500     IF WS-HOLDING-PENDING                                        00047600
047600         PERFORM 0716-FLUSH-HOLDING THRU 0716-EXIT               00047700
047700     END-IF.                                                      00047800
047800     MOVE PF-FIELD-3 TO WS-HOLD-SYMBOL.                          00047900
047900     MOVE PF-FIELD-2 TO WS-HOLD-TYPE.                            00048000
048000     ADD 1 TO AST-COUNT.                                         00048100
048100     MOVE AST-COUNT TO WS-HOLD-AST-ROW.                          00048200
048200     SET AST-IDX TO WS-HOLD-AST-ROW.                             00048300
048300     MOVE WS-HOLD-SYMBOL   TO AST-SYMBOL(AST-IDX).               00048400
048400     MOVE PF-FIELD-3       TO AST-NAME(AST-IDX).                 00048500
048500     MOVE WS-HOLD-TYPE     TO AST-TYPE(AST-IDX).                 00048600
048600     MOVE +0               TO AST-LOT-COUNT(AST-IDX).            00048700
048700     MOVE +0               TO AST-SPREAD(AST-IDX).               00048800
048800     MOVE +0               TO WS-HOLD-QTY-TOTAL.                 00048900
048900     MOVE 'Y' TO WS-HOLDING-PENDING-SW.                          00049000
049000 0714-EXIT.                                                       00049100
049100     EXIT.                                                       00049200
049200 0715-ADD-LOT.                                                    00049300
049300     IF NOT WS-HOLDING-PENDING                                   00049400
049400         DISPLAY 'LOT RECORD WITH NO PRECEDING ASSET: ' PF-LINE  00049500
049500         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00049600
049600     END-IF.                                                      00049700
049700     IF PF-FIELD-COUNT NOT = 4                                    00049800
049800         DISPLAY 'BAD LOT RECORD: ' PF-LINE                      00049900
049900         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00050000
050000     END-IF.                                                      00050100
050100     MOVE PF-FIELD-2 TO WS-DATE-CHECK.                           00050200
050200     IF WS-DATE-DASH-1 NOT = '-' OR WS-DATE-DASH-2 NOT = '-'     00050300
050300                      OR WS-DATE-YYYY NOT NUMERIC                00050400
050400                      OR WS-DATE-MM   NOT NUMERIC                00050500
050500                      OR WS-DATE-DD   NOT NUMERIC                00050600
050600         DISPLAY 'BAD LOT DATE: ' PF-FIELD-2                     00050700
050700         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00050800
050800     END-IF.                                                      00050900
050900     UNSTRING PF-FIELD-3 DELIMITED BY SPACE INTO PF-QTY-EDIT.    00051000
051000     IF PF-QTY-EDIT NOT NUMERIC OR PF-QTY-EDIT = 0               00051100
051100         DISPLAY 'BAD LOT QUANTITY: ' PF-FIELD-3                 00051200
051200         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00051300
051300     END-IF.                                                      00051400
051400     UNSTRING PF-FIELD-4 DELIMITED BY '.'                        00051500
051500         INTO PF-AMT-WHOLE PF-AMT-FRAC.                          00051600
051600     IF PF-AMT-WHOLE NOT NUMERIC OR PF-AMT-FRAC NOT NUMERIC      00051700
051700                      OR PF-AMT-VALUE = 0                        00051800
051800         DISPLAY 'BAD LOT UNIT PRICE: ' PF-FIELD-4               00051900
051900         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00052000
052000     END-IF.                                                      00052100
052100     SET AST-IDX TO WS-HOLD-AST-ROW.                             00052200
052200     IF AST-LOT-COUNT(AST-IDX) >= 50                             00052300
052300         DISPLAY 'TOO MANY LOTS FOR: ' WS-HOLD-SYMBOL            00052400
052400         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00052500
052500     END-IF.                                                      00052600
052600     ADD 1 TO AST-LOT-COUNT(AST-IDX).                            00052700
052700     SET AST-LOT-IDX TO AST-LOT-COUNT(AST-IDX).                  00052800
052800     MOVE PF-FIELD-2       TO AST-LOT-DATE(AST-IDX, AST-LOT-IDX).00052900
052900     MOVE PF-AMT-VALUE     TO AST-LOT-UNIT-PRICE(AST-IDX,        00053000
053000                                                  AST-LOT-IDX).  00053100
053100     MOVE PF-QTY-EDIT      TO AST-LOT-QTY(AST-IDX, AST-LOT-IDX). 00053200
053200     ADD PF-QTY-EDIT TO WS-HOLD-QTY-TOTAL.                       00053300
053300 0715-EXIT.                                                       00053400
053400     EXIT.                                                       00053500
053500****************************************************************00053600
053600*    0716 SERIES - FLUSH A HOLDING BUILT BY 0714/0715.  THE      00053700
053700*    FIRST LOT'S OWN UNIT PRICE BECOMES THE ASSET'S MARKET       00053800
053800*    PRICE; EACH LOT IS THEN CHARGED AGAINST CASH AS ITS OWN     00053900
053900*    HISTORICAL PURCHASE, AT ITS OWN RECORDED PRICE.             00054000
054000****************************************************************00054100
054100 0716-FLUSH-HOLDING.                                              00054200
054200     SET AST-IDX TO WS-HOLD-AST-ROW.                             00054300
054300     SET AST-LOT-IDX TO 1.                                       00054400
054400     MOVE AST-LOT-UNIT-PRICE(AST-IDX, AST-LOT-IDX)               00054500
054500                           TO AST-MARKET-PRICE(AST-IDX).         00054600
054600     IF AST-TYPE-CURRENCY(AST-IDX)                               00054700
054700         COMPUTE AST-SPREAD(AST-IDX) ROUNDED =                   00054800
054800             AST-MARKET-PRICE(AST-IDX) * 0.01                    00054900
054900     END-IF.                                                      00055000
055000     MOVE +0 TO WS-HOLD-RECOMPUTE-TOTAL.                         00055100
055100     PERFORM 0716A-DEBIT-ONE-LOT                                 00055200
055200        VARYING AST-LOT-IDX FROM 1 BY 1                          00055300
055300        UNTIL AST-LOT-IDX > AST-LOT-COUNT(AST-IDX).              00055400
055400     IF WS-HOLD-RECOMPUTE-TOTAL NOT = WS-HOLD-QTY-TOTAL          00055500
055500         DISPLAY 'LOT QUANTITY TOTAL MISMATCH FOR: '             00055600
055600                 WS-HOLD-SYMBOL                                  00055700
055700         PERFORM 0717-ABEND-LOAD THRU 0717-EXIT                  00055800
055800     END-IF.                                                      00055900
055900     MOVE 'N' TO WS-HOLDING-PENDING-SW.                          00056000
056000 0716-EXIT.                                                       00056100
056100     EXIT.                                                       00056200
056200 0716A-DEBIT-ONE-LOT.                                             00056300
056300     ADD AST-LOT-QTY(AST-IDX, AST-LOT-IDX)                       00056400
056400         TO WS-HOLD-RECOMPUTE-TOTAL.                             00056500
056500     EVALUATE TRUE                                               00056600
056600        WHEN AST-TYPE-SHARE(AST-IDX)                             00056700
056700            COMPUTE WS-FLUSH-COST ROUNDED =                      00056800
056800                AST-LOT-UNIT-PRICE(AST-IDX, AST-LOT-IDX) *       00056900
056900                AST-LOT-QTY(AST-IDX, AST-LOT-IDX) + 5.00         00057000
057000        WHEN AST-TYPE-COMMODITY(AST-IDX)                         00057100
057100            COMPUTE WS-FLUSH-STORAGE ROUNDED =                   00057200
057200                AST-LOT-QTY(AST-IDX, AST-LOT-IDX) * 1.00         00057300
057300            COMPUTE WS-FLUSH-COST ROUNDED =                      00057400
057400                AST-LOT-UNIT-PRICE(AST-IDX, AST-LOT-IDX) *       00057500
057500                AST-LOT-QTY(AST-IDX, AST-LOT-IDX) + WS-FLUSH-STORAGE00057600
057600        WHEN AST-TYPE-CURRENCY(AST-IDX)                          00057700
057700            COMPUTE WS-FLUSH-COST ROUNDED =                      00057800
057800                AST-LOT-UNIT-PRICE(AST-IDX, AST-LOT-IDX) *       00057900
057900                AST-LOT-QTY(AST-IDX, AST-LOT-IDX)                00058000
058000     END-EVALUATE.                                               00058100
058100     SUBTRACT WS-FLUSH-COST FROM WS-CASH.                        00058200
058200 0717-ABEND-LOAD.                                                 00058300
058300     MOVE 16 TO RETURN-CODE.                                     00058400
058400     PERFORM 0790-CLOSE-FILES.                                   00058500
058500     STOP RUN.                                                   00058600
058600 0717-EXIT.                                                       00058700
058700     EXIT.                                                       00058800
058800****************************************************************00058900
058900*    0850 SERIES - PORTFOLIO REPORT                              00059000
059000****************************************************************00059100
059100 0850-PRINT-REPORT.                                               00059200
059200     PERFORM 0845-RUN-AUDIT.                                     00059300
059300     WRITE PORTRPT-REC FROM RPT-TITLE-LINE.                      00059400
059400     MOVE WS-CASH TO WS-CUR-AMOUNT.                              00059500
059500     PERFORM 0930-FORMAT-AMOUNT.                                 00059600
059600     MOVE WS-AMT-EDIT(WS-AMT-START:) TO RPT-CASH-AMOUNT.         00059700
059700     WRITE PORTRPT-REC FROM RPT-CASH-LINE.                       00059800
059800     MOVE WS-AUDITED-TOTAL TO WS-CUR-AMOUNT.                     00059900
059900     PERFORM 0930-FORMAT-AMOUNT.                                 00060000
060000     MOVE WS-AMT-EDIT(WS-AMT-START:) TO RPT-TOTAL-AMOUNT.        00060100
060100     WRITE PORTRPT-REC FROM RPT-TOTAL-LINE.                      00060200
060200     WRITE PORTRPT-REC FROM RPT-BLANK-LINE.                      00060300
060300     WRITE PORTRPT-REC FROM RPT-SECTION-LINE.                    00060400
060400     WRITE PORTRPT-REC FROM RPT-DASH-LINE.                       00060500
060500     MOVE +0 TO RPT-COUNT.                                       00060600
060600     IF AST-COUNT > 0                                            00060700
060700         PERFORM 0840-BUILD-REPORT-ROW                           00060800
060800            VARYING AST-IDX FROM 1 BY 1                          00060900
060900            UNTIL AST-IDX > AST-COUNT                            00061000
061000     END-IF.                                                      00061100
061100     MOVE RPT-COUNT TO WS-SRT-COUNT.                             00061200
061200     IF WS-SRT-COUNT > 1                                          00061300
061300         CALL 'PORTSRT3' USING WS-SRT-COUNT, RPT-ROW(1)          00061400
061400     END-IF.                                                      00061500
061500     IF RPT-COUNT > 0                                            00061600
061600         PERFORM 0849-WRITE-DETAIL-LINE                          00061700
061700            VARYING RPT-IDX FROM 1 BY 1                          00061800
061800            UNTIL RPT-IDX > RPT-COUNT                            00061900
061900     END-IF.                                                      00062000
062000 0850-EXIT.                                                       00062100
062100     EXIT.                                                       00062200
062200 0845-RUN-AUDIT.                                                  00062300
062300     MOVE WS-CASH TO ENG-CASH.                                   00062400
062400     MOVE 'AUDIT' TO ENG-FUNCTION-CODE.                          00062500
062500     CALL 'PORTENG2' USING AST-TABLE, PQ-TABLE, CMD-RECORD,      00062600
062600                           ENG-RESULT.                           00062700
062700     MOVE ENG-PORTFOLIO-TOTAL TO WS-AUDITED-TOTAL.               00062800
062800 0840-BUILD-REPORT-ROW.                                           00062900
062900     MOVE +0 TO WS-ROW-QTY.                                      00063000
063000     IF AST-LOT-COUNT(AST-IDX) > 0                               00063100
063100         PERFORM 0841-SUM-ROW-LOT-QTY                            00063200
063200            VARYING AST-LOT-IDX FROM 1 BY 1                      00063300
063300            UNTIL AST-LOT-IDX > AST-LOT-COUNT(AST-IDX)           00063400
063400     END-IF.                                                      00063500
063500     MOVE AST-SYMBOL(AST-IDX) TO CMD-ORDER-SYMBOL.               00063600
063600     MOVE WS-ROW-QTY TO ENG-VALUE-QTY.                           00063700
063700     MOVE 'VALUE' TO ENG-FUNCTION-CODE.                          00063800
063800     MOVE WS-CASH TO ENG-CASH.                                   00063900
063900     CALL 'PORTENG2' USING AST-TABLE, PQ-TABLE, CMD-RECORD,      00064000
064000                           ENG-RESULT.                           00064100
064100     ADD 1 TO RPT-COUNT.                                         00064200
064200     SET RPT-IDX TO RPT-COUNT.                                   00064300
064300     MOVE AST-SYMBOL(AST-IDX) TO RPT-SYMBOL(RPT-IDX).            00064400
064400     MOVE AST-NAME(AST-IDX)   TO RPT-NAME(RPT-IDX).              00064500
064500     MOVE AST-TYPE(AST-IDX)   TO RPT-TYPE(RPT-IDX).              00064600
064600     MOVE ENG-ASSET-VALUE     TO RPT-VALUE(RPT-IDX).             00064700
064700     EVALUATE TRUE                                               00064800
064800        WHEN AST-TYPE-SHARE(AST-IDX)                             00064900
064900            MOVE 1 TO RPT-TYPE-RANK(RPT-IDX)                     00065000
065000        WHEN AST-TYPE-COMMODITY(AST-IDX)                         00065100
065100            MOVE 2 TO RPT-TYPE-RANK(RPT-IDX)                     00065200
065200        WHEN AST-TYPE-CURRENCY(AST-IDX)                          00065300
065300            MOVE 3 TO RPT-TYPE-RANK(RPT-IDX)                     00065400
065400     END-EVALUATE.                                               00065500
065500     COMPUTE RPT-SORT-KEY(RPT-IDX) ROUNDED =                     00065600
065600         (RPT-TYPE-RANK(RPT-IDX) * 1000000000000) -              00065700
065700         RPT-VALUE(RPT-IDX).                                     00065800
065800 0841-SUM-ROW-LOT-QTY.                                            00065900
065900     ADD AST-LOT-QTY(AST-IDX, AST-LOT-IDX) TO WS-ROW-QTY.        00066000
066000 0849-WRITE-DETAIL-LINE.                                          00066100
066100     MOVE SPACES TO RPT-DETAIL-LINE.                             00066200
066200     MOVE 10 TO WS-TRIM-LEN.                                     00066300
066300     MOVE SPACES TO WS-TRIM-AREA.                                00066400
066400     MOVE RPT-SYMBOL(RPT-IDX) TO WS-TRIM-AREA.                   00066500
066500     PERFORM 0920-TRIM-TRAILING-SPACES.                          00066600
066510     MOVE WS-TRIM-AREA TO WS-DET-SYMBOL.                         00066510
066520     MOVE WS-TRIM-LEN  TO WS-DET-SYMBOL-LEN.                     00066520
066900     MOVE 10 TO WS-TRIM-LEN.                                     00067000
067000     MOVE SPACES TO WS-TRIM-AREA.                                00067100
067100     MOVE RPT-TYPE(RPT-IDX) TO WS-TRIM-AREA.                     00067200
067200     PERFORM 0920-TRIM-TRAILING-SPACES.                          00067300
067210     MOVE WS-TRIM-AREA TO WS-DET-TYPE.                           00067210
067220     MOVE WS-TRIM-LEN  TO WS-DET-TYPE-LEN.                       00067220
067700     MOVE 30 TO WS-TRIM-LEN.                                     00067800
067800     MOVE SPACES TO WS-TRIM-AREA.                                00067900
067900     MOVE RPT-NAME(RPT-IDX) TO WS-TRIM-AREA.                     00068000
068000     PERFORM 0920-TRIM-TRAILING-SPACES.                          00068100
068110     MOVE WS-TRIM-AREA TO WS-DET-NAME.                           00068110
068120     MOVE WS-TRIM-LEN  TO WS-DET-NAME-LEN.                       00068120
068600     MOVE RPT-VALUE(RPT-IDX) TO WS-CUR-AMOUNT.                   00068700
068700     PERFORM 0930-FORMAT-AMOUNT.                                 00068800
068710     STRING WS-DET-SYMBOL(1:WS-DET-SYMBOL-LEN) DELIMITED BY SIZE 00068710
068720            ' (' DELIMITED BY SIZE                                00068720
068730            WS-DET-TYPE(1:WS-DET-TYPE-LEN) DELIMITED BY SIZE     00068730
068740            '): ' DELIMITED BY SIZE                               00068740
068750            WS-DET-NAME(1:WS-DET-NAME-LEN) DELIMITED BY SIZE     00068750
068760            ' - Wartosc: ' DELIMITED BY SIZE                      00068760
068770            WS-AMT-EDIT(WS-AMT-START:) DELIMITED BY SIZE          00068770
068780            INTO RPT-DETAIL-LINE.                                 00068780
068800     WRITE PORTRPT-REC FROM RPT-DETAIL-LINE.                     00068900
068900****************************************************************00069000
069000*    0860 SERIES - RUN TOTALS                                    00069100
069100****************************************************************00069200
069200 0860-REPORT-RUN-TOTALS.                                          00069300
069300     DISPLAY 'BUY   REQ/PROC: ' WS-BUY-REQUESTS '/'              00069400
069400             WS-BUY-PROCESSED.                                   00069500
069500     DISPLAY 'SELL  REQ/PROC: ' WS-SELL-REQUESTS '/'             00069600
069600             WS-SELL-PROCESSED.                                  00069700
069700     DISPLAY 'QUEUE REQ/PROC: ' WS-QUEUE-REQUESTS '/'            00069800
069800             WS-QUEUE-PROCESSED.                                 00069900
069900     DISPLAY 'POP   REQUESTS: ' WS-POP-REQUESTS.                 00070000
070000****************************************************************00070100
070100*    0910 SERIES - SAVE PORTFOLIO TO PORTOUT                     00070200
070200****************************************************************00070300
070300 0910-SAVE-PORTFOLIO.                                             00070400
070400     MOVE SPACES TO PF-BUILD-LINE.                               00070500
070500     MOVE WS-CASH TO WS-CUR-AMOUNT.                              00070600
070600     PERFORM 0930-FORMAT-AMOUNT.                                 00070700
070700     STRING 'HEADER | CASH | ' DELIMITED BY SIZE                 00070800
070800            WS-AMT-EDIT(WS-AMT-START:) DELIMITED BY SIZE         00070900
070900            INTO PF-BUILD-LINE.                                  00071000
071000     WRITE PORTFL-OUT-REC FROM PF-BUILD-LINE.                    00071100
071100     IF AST-COUNT > 0                                            00071200
071200         PERFORM 0911-SAVE-ONE-HOLDING                           00071300
071300            VARYING AST-IDX FROM 1 BY 1                          00071400
071400            UNTIL AST-IDX > AST-COUNT                            00071500
071500     END-IF.                                                      00071600
071600 0910-EXIT.                                                       00071700
071700     EXIT.                                                       00071800
071800 0911-SAVE-ONE-HOLDING.                                           00071900
071900     MOVE 10 TO WS-TRIM-LEN.                                     00072000
072000     MOVE SPACES TO WS-TRIM-AREA.                                00072100
072100     MOVE AST-TYPE(AST-IDX) TO WS-TRIM-AREA.                     00072200
072200     PERFORM 0920-TRIM-TRAILING-SPACES.                          00072300
072300     MOVE SPACES TO PF-BUILD-LINE.                               00072400
072400     STRING 'ASSET | ' DELIMITED BY SIZE                         00072500
072500            WS-TRIM-AREA(1:WS-TRIM-LEN) DELIMITED BY SIZE        00072600
072600            ' | ' DELIMITED BY SIZE                              00072700
072700            AST-SYMBOL(AST-IDX) DELIMITED BY SIZE                00072800
072800            INTO PF-BUILD-LINE.                                  00072900
072900     WRITE PORTFL-OUT-REC FROM PF-BUILD-LINE.                    00073000
073000     IF AST-LOT-COUNT(AST-IDX) > 0                               00073100
073100         PERFORM 0912-SAVE-ONE-LOT                               00073200
073200            VARYING AST-LOT-IDX FROM 1 BY 1                      00073300
073300            UNTIL AST-LOT-IDX > AST-LOT-COUNT(AST-IDX)           00073400
073400     END-IF.                                                      00073500
073500 0912-SAVE-ONE-LOT.                                               00073600
073600     MOVE AST-LOT-QTY(AST-IDX, AST-LOT-IDX) TO WS-CUR-QTY.       00073700
073700     PERFORM 0935-FORMAT-QTY.                                    00073800
073800     MOVE AST-LOT-UNIT-PRICE(AST-IDX, AST-LOT-IDX)               00073900
073900                              TO WS-CUR-AMOUNT.                  00074000
074000     PERFORM 0930-FORMAT-AMOUNT.                                 00074100
074100     MOVE SPACES TO PF-BUILD-LINE.                               00074200
074200     STRING 'LOT | ' DELIMITED BY SIZE                           00074300
074300            AST-LOT-DATE(AST-IDX, AST-LOT-IDX) DELIMITED BY SIZE 00074400
074400            ' | ' DELIMITED BY SIZE                              00074500
074500            WS-QTY-EDIT(WS-QTY-START:) DELIMITED BY SIZE         00074600
074600            ' | ' DELIMITED BY SIZE                              00074700
074700            WS-AMT-EDIT(WS-AMT-START:) DELIMITED BY SIZE         00074800
074800            INTO PF-BUILD-LINE.                                  00074900
074900     WRITE PORTFL-OUT-REC FROM PF-BUILD-LINE.                    00075000
075000****************************************************************00075100
075100*    0920/0930/0935 SERIES - DISPLAY EDIT HELPERS                00075200
075200****************************************************************00075300
075300 0920-TRIM-TRAILING-SPACES.                                      00075400
075400     PERFORM 0921-TRIM-ONE-CHAR                                  00075500
075500        UNTIL WS-TRIM-LEN = 0                                    00075600
075600        OR WS-TRIM-AREA(WS-TRIM-LEN:1) NOT = SPACE.              00075700
075700 0921-TRIM-ONE-CHAR.                                              00075800
075800     SUBTRACT 1 FROM WS-TRIM-LEN.                                00075900
075900 0930-FORMAT-AMOUNT.                                              00076000
076000     MOVE WS-CUR-AMOUNT TO WS-AMT-EDIT.                          00076100
076100     MOVE +0 TO WS-AMT-LEADING-SP.                               00076200
076200     INSPECT WS-AMT-EDIT TALLYING WS-AMT-LEADING-SP              00076300
076300              FOR LEADING SPACE.                                 00076400
076400     COMPUTE WS-AMT-START = WS-AMT-LEADING-SP + 1.               00076500
076500 0935-FORMAT-QTY.                                                 00076600
076600     MOVE WS-CUR-QTY TO WS-QTY-EDIT.                             00076700
076700     MOVE +0 TO WS-QTY-LEADING-SP.                               00076800
076800     INSPECT WS-QTY-EDIT TALLYING WS-QTY-LEADING-SP              00076900
076900              FOR LEADING SPACE.                                 00077000
077000     COMPUTE WS-QTY-START = WS-QTY-LEADING-SP + 1.               00077100
