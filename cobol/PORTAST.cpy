000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  PORTAST                                     *00000300
000400*    LICENSED MATERIALS - PROPERTY OF CLIENT INVESTMENT SYSTEMS*00000400
000500*    ALL RIGHTS RESERVED                                       *00000500
000600*                                                               *00000600
000700*    DESCRIPTION:  IN-MEMORY HOLDING MASTER FOR THE PORTFOLIO   *00000700
000800*                  BATCH.  ONE AST-ENTRY PER SYMBOL CURRENTLY   *00000800
000900*                  HELD, EACH CARRYING ITS OWN PURCHASE-LOT     *00000900
001000*                  TABLE (FIFO ORDER == TABLE ORDER).  ALSO     *00001000
001100*                  CARRIES THE PENDING BUY/SELL ORDER QUEUE AND *00001100
001200*                  THE SCRATCH TABLE USED TO BUILD THE SORTED   *00001200
001300*                  PORTFOLIO REPORT.                            *00001300
001400*                                                               *00001400
001500*    MAINTENANCE HISTORY                                       *00001500
001600*    ---------------------------------------------------------*00001600
001700*    DATE       BY   REQUEST    DESCRIPTION                     *00001700
001800*    ---------- ---- ---------- ----------------------------   *00001800
001900*    1987-02-11 RDW  INV-0101   ORIGINAL COPY MEMBER.           *00001900
002000*    1989-08-30 RDW  INV-0144   ADDED PENDING ORDER QUEUE.       *00002000
002100*    1992-04-06 CLT  INV-0209   ADDED CURRENCY SPREAD FIELD.     *00002100
002200*    1998-11-19 CLT  INV-0301   Y2K - LOT DATE CENTURY WINDOW.   *00002200
002300*    2001-07-02 MHJ  INV-0355   ADDED REPORT SCRATCH TABLE.      *00002300
002400****************************************************************00002400
002500*                                                               *00002500
002600 01  AST-TABLE.                                                 00002600
002700     05  AST-COUNT               PIC S9(4)  COMP VALUE +0.      00002700
002800     05  AST-ENTRY OCCURS 200 TIMES INDEXED BY AST-IDX.         00002800
002900         10  AST-SYMBOL          PIC X(10).                     00002900
003000         10  AST-NAME            PIC X(30).                     00003000
003100         10  AST-TYPE            PIC X(10).                     00003100
003200             88  AST-TYPE-SHARE        VALUE 'SHARE'.           00003200
003300             88  AST-TYPE-COMMODITY    VALUE 'COMMODITY'.       00003300
003400             88  AST-TYPE-CURRENCY     VALUE 'CURRENCY'.        00003400
003500         10  AST-MARKET-PRICE    PIC S9(9)V99 COMP-3.           00003500
003600         10  AST-SPREAD          PIC S9(9)V99 COMP-3.           00003600
003700         10  AST-LOT-COUNT       PIC S9(4)  COMP VALUE +0.      00003700
003800         10  AST-LOT OCCURS 50 TIMES INDEXED BY AST-LOT-IDX.    00003800
003900             15  AST-LOT-DATE          PIC X(10).               00003900
004000             15  AST-LOT-DATE-PARTS REDEFINES AST-LOT-DATE.     00004000
004100                 20  AST-LOT-YYYY          PIC 9(4).            00004100
004200                 20  FILLER                PIC X.               00004200
004300                 20  AST-LOT-MM            PIC 9(2).            00004300
004400                 20  FILLER                PIC X.               00004400
004500                 20  AST-LOT-DD            PIC 9(2).            00004500
004600             15  AST-LOT-UNIT-PRICE    PIC S9(9)V99 COMP-3.     00004600
004700             15  AST-LOT-QTY           PIC S9(9)  COMP.         00004700
004750             15  FILLER                PIC X(04).               00004750
004800         10  FILLER                  PIC X(20).                 00004800
004900*                                                               *00004900
005000****************************************************************00005000
005100*    PENDING BUY/SELL ORDER QUEUE - PRIORITISED BY PQ-ATTRACT    00005100
005200*    DESCENDING.  MAINTAINED IN PLACE BY PORTENG2 (0300 SERIES). 00005200
005300****************************************************************00005300
005400 01  PQ-TABLE.                                                  00005400
005500     05  PQ-COUNT                PIC S9(4)  COMP VALUE +0.      00005500
005600     05  PQ-ENTRY OCCURS 100 TIMES INDEXED BY PQ-IDX.           00005600
005700         10  PQ-SYMBOL           PIC X(10).                     00005700
005800         10  PQ-TYPE             PIC X(4).                      00005800
005900             88  PQ-TYPE-BUY           VALUE 'BUY '.            00005900
006000             88  PQ-TYPE-SELL          VALUE 'SELL'.            00006000
006100         10  PQ-QTY              PIC S9(9)  COMP.               00006100
006200         10  PQ-LIMIT-PRICE      PIC S9(9)V99 COMP-3.           00006200
006300         10  PQ-MKT-PRICE        PIC S9(9)V99 COMP-3.           00006300
006400         10  PQ-ATTRACT          PIC S9(9)V99 COMP-3.           00006400
006500         10  PQ-ATTRACT-X REDEFINES PQ-ATTRACT PIC S9(11).      00006500
006600         10  FILLER                  PIC X(10).                 00006600
006700*                                                               *00006700
006800****************************************************************00006800
006900*    REPORT SCRATCH TABLE - ONE ROW PER HELD SYMBOL, BUILT BY    00006900
007000*    0850-PRINT-REPORT AND ORDERED BY PORTSRT3 (TYPE/VALUE).     00007000
007100****************************************************************00007100
007200 01  RPT-TABLE.                                                 00007200
007300     05  RPT-COUNT               PIC S9(4)  COMP VALUE +0.      00007300
007400     05  RPT-ROW OCCURS 200 TIMES INDEXED BY RPT-IDX.           00007400
007500         10  RPT-SYMBOL          PIC X(10).                     00007500
007600         10  RPT-NAME            PIC X(30).                     00007600
007700         10  RPT-TYPE            PIC X(10).                     00007700
007800         10  RPT-TYPE-RANK       PIC S9(4)  COMP.               00007800
007900         10  RPT-VALUE           PIC S9(11)V99 COMP-3.          00007900
008000         10  RPT-SORT-KEY        PIC S9(15)V99 COMP-3.          00008000
008100         10  FILLER                  PIC X(12).                 00008100
008200*                                                               *00008200
