000100 IDENTIFICATION DIVISION.                                        00010000
000200******************************************************************
000300 PROGRAM-ID.  PORTSRT3.                                          00030000
000400 AUTHOR. RON WEISS.                                               00040000
000500 INSTALLATION. CLIENT INVESTMENT SYSTEMS - BROKERAGE APPS GROUP. 00050000
000600 DATE-WRITTEN. 07/09/87.                                         00060000
000700 DATE-COMPILED. 07/09/87.                                        00070000
000800 SECURITY. NON-CONFIDENTIAL.                                     00080000
000900******************************************************************
001000*                                                                00100000
001100*    PORTSRT3 - PORTFOLIO REPORT LINE SORT SUBROUTINE            00110000
001200*                                                                00120000
001300*    CALLED BY PORTBAT1'S 0850-PRINT-REPORT AFTER THE RPT-TABLE  00130000
001400*    (COPY PORTAST) HAS BEEN BUILT, ONE ROW PER HELD SYMBOL.      00140000
001500*    ORDERS THE ROWS ASCENDING ON RPT-SORT-KEY, WHICH THE CALLER 00150000
001600*    LOADS SO THAT ASCENDING KEY ORDER COMES OUT SHARE, THEN      00160000
001700*    COMMODITY, THEN CURRENCY, AND WITHIN EACH TYPE BY VALUE      00170000
001800*    DESCENDING (SEE 0840-BUILD-SORT-KEY IN PORTBAT1).            00180000
001900*                                                                00190000
002000*    THE ALGORITHM IS THE SAME BACKWARD-INSERTION SHUFFLE THE     00200000
002100*    SHOP HAS USED FOR SMALL IN-MEMORY TABLES SINCE THE 1980'S -  00210000
002200*    ADEQUATE FOR THE AT-MOST 200 ROWS A RUN CAN HOLD.            00220000
002300*                                                                00230000
002400*    MAINTENANCE HISTORY                                         00240000
002500*    ----------------------------------------------------------  00250000
002600*    DATE       BY   REQUEST    DESCRIPTION                      00260000
002700*    ---------- ---- ---------- -----------------------------    00270000
002800*    1987-07-09 RDW  INV-0102   ORIGINAL PROGRAM.                 00280000
002900*    1992-04-06 CLT  INV-0209   NO LONGER ASSUMES SORT-KEY IS     00290000
003000*                               POSITIVE (CURRENCY HOLDINGS CAN   00300000
003100*                               NET TO A SMALL VALUE).            00310000
003200*    1998-11-19 CLT  INV-0301   Y2K REVIEW - NO DATE FIELDS HERE, AA 00320000
003300*                               NO CHANGE REQUIRED.               00330000
003400*    2001-07-02 MHJ  INV-0355   REWRITTEN FOR THE RPT-TABLE ROW    00340000
003500*                               SHAPE (FORMERLY SORTED A PLAIN     00350000
003600*                               NUMBER ARRAY FOR THE OLD ADSORT    00360000
003700*                               UTILITY).                         00370000
003800******************************************************************
003900 ENVIRONMENT DIVISION.                                           00390000
004000 CONFIGURATION SECTION.                                          00400000
004100 SOURCE-COMPUTER. IBM-390.                                       00410000
004200 OBJECT-COMPUTER. IBM-390.                                       00420000
004300 SPECIAL-NAMES.                                                  00430000
004400     C01 IS TOP-OF-FORM                                          00440000
004500     CLASS SRT-KEY-CLASS IS '0' THRU '9'.                        00450000
004600 INPUT-OUTPUT SECTION.                                           00460000
004700 DATA DIVISION.                                                  00470000
004800 WORKING-STORAGE SECTION.                                        00480000
004900******************************************************************
005000 01  WS-PARA-NAME                PIC X(24) VALUE SPACES.         00500000
005100 01  WS-WORK-VARIABLES.                                          00510000
005200     05  WS-MOVE-FROM            PIC S9(8)  COMP VALUE +0.       00520000
005300     05  WS-INSERT-TO            PIC S9(8)  COMP VALUE +0.       00530000
005400 01  WS-HOLD-ROW.                                                00540000
005500     05  WS-HOLD-SYMBOL          PIC X(10).                      00550000
005600     05  WS-HOLD-NAME            PIC X(30).                      00560000
005700     05  WS-HOLD-TYPE            PIC X(10).                      00570000
005800     05  WS-HOLD-TYPE-RANK       PIC S9(4)  COMP.                00580000
005900     05  WS-HOLD-VALUE           PIC S9(11)V99 COMP-3.           00590000
005950     05  WS-HOLD-VALUE-X REDEFINES WS-HOLD-VALUE                 00595000
005960                         PIC S9(13).                             00596000
006000     05  WS-HOLD-SORT-KEY        PIC S9(15)V99 COMP-3.           00600000
006100     05  WS-HOLD-SORT-KEY-X REDEFINES WS-HOLD-SORT-KEY           00610000
006200                             PIC S9(17).                         00620000
006300     05  FILLER                  PIC X(12).                      00630000
006400 01  FILLER                      PIC X(08) VALUE '*PORTSRT*'.    00640000
006500******************************************************************
006600 LINKAGE SECTION.                                                00660000
006700 01  SRT-ROW-COUNT               PIC S9(8) COMP.                 00670000
006800 01  SRT-ROW-TABLE.                                              00680000
006900     05  SRT-ROW OCCURS 0 TO 200 TIMES                           00690000
007000                DEPENDING ON SRT-ROW-COUNT                        00700000
007100                INDEXED BY SRT-IDX.                               00710000
007200         10  SRT-SYMBOL          PIC X(10).                      00720000
007300         10  SRT-NAME            PIC X(30).                      00730000
007400         10  SRT-TYPE            PIC X(10).                      00740000
007500         10  SRT-TYPE-RANK       PIC S9(4)  COMP.                00750000
007600         10  SRT-VALUE           PIC S9(11)V99 COMP-3.           00760000
007700         10  SRT-SORT-KEY        PIC S9(15)V99 COMP-3.           00770000
007750         10  SRT-SORT-KEY-X REDEFINES SRT-SORT-KEY                00775000
007760                         PIC S9(17).                              00776000
007800         10  FILLER                  PIC X(12).                  00780000
007900******************************************************************
008000 PROCEDURE DIVISION USING SRT-ROW-COUNT, SRT-ROW-TABLE.          00800000
008100******************************************************************
008200 0000-MAIN-CONTROL.                                              00820000
008300     MOVE '0000-MAIN-CONTROL' TO WS-PARA-NAME.                   00830000
008400     IF SRT-ROW-COUNT > 1                                        00840000
008500         PERFORM 0100-INSERTION-SORT THRU 0100-EXIT              00850000
008600               VARYING SRT-IDX FROM 2 BY 1                       00860000
008700               UNTIL SRT-IDX > SRT-ROW-COUNT.                    00870000
008800     GOBACK.                                                     00880000
008900******************************************************************
009000 0100-INSERTION-SORT.                                            00900000
009100     MOVE '0100-INSERTION-SORT' TO WS-PARA-NAME.                 00910000
009200     SET WS-MOVE-FROM TO SRT-IDX.                                00920000
009300     MOVE SRT-ROW(WS-MOVE-FROM)     TO WS-HOLD-ROW.              00930000
009400     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                    00940000
009500     PERFORM 0110-SHIFT-ONE-ROW                                  00950000
009600        UNTIL WS-INSERT-TO <= 0                                   00960000
009700        OR SRT-SORT-KEY(WS-INSERT-TO) <= WS-HOLD-SORT-KEY.        00970000
009800     SET SRT-IDX TO WS-INSERT-TO.                                00980000
009900     SET SRT-IDX UP BY 1.                                        00990000
010000     MOVE WS-HOLD-SYMBOL      TO SRT-SYMBOL(SRT-IDX).            01000000
010100     MOVE WS-HOLD-NAME        TO SRT-NAME(SRT-IDX).              01010000
010200     MOVE WS-HOLD-TYPE        TO SRT-TYPE(SRT-IDX).              01020000
010300     MOVE WS-HOLD-TYPE-RANK   TO SRT-TYPE-RANK(SRT-IDX).         01030000
010400     MOVE WS-HOLD-VALUE       TO SRT-VALUE(SRT-IDX).             01040000
010500     MOVE WS-HOLD-SORT-KEY    TO SRT-SORT-KEY(SRT-IDX).          01050000
010600 0100-EXIT.                                                      01060000
010700     EXIT.                                                       01070000
010800 0110-SHIFT-ONE-ROW.                                             01080000
010900     SET SRT-IDX TO WS-INSERT-TO.                                01090000
011000     MOVE SRT-ROW(WS-INSERT-TO) TO SRT-ROW(WS-INSERT-TO + 1).    01100000
011100     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                    01110000
